000100******************************************************************
000200* COPYBOOK   : TRNYMAST                                        *
000300* PURPOSE    : RECORD LAYOUT FOR THE TOURNAMENT MASTER FILE.    *
000400*              ONE RECORD PER TOURNAMENT, KEYED BY TRNY-ID.     *
000500*              TRNY-MATCHES-CNT IS INCREMENTED BY MTCHPOST EACH *
000600*              TIME A MATCH IS POSTED AGAINST THE TOURNAMENT;   *
000700*              TRNY-PLYR-IDS HOLDS THE PARTICIPANT ROSTER READ  *
000800*              BY TRNYSTND WHEN IT BUILDS THE STANDINGS TABLE.  *
000900*                                                               *
001000* HISTORY.                                                      *
001100*   1990-04-11  RJT  ORIGINAL LAYOUT -- 10-PLAYER ROSTER.        *CL90RJT 
001200*   1993-08-02  RJT  ROSTER LIMIT RAISED FROM 10 TO 20 PLAYERS   *CL93RJT 
001300*                     -- THE FRIDAY LADDER OUTGREW A SINGLE      *
001400*                     ROUND-ROBIN OF 10.                         *
001500*   1994-11-02  KLD  ADDED TRNY-ROUNDS-PER-MATCHUP (DEFAULT 2)   *CL94KLD 
001600*                     SO A LADDER CAN BE SET TO PLAY ONCE        *
001700*                     INSTEAD OF HOME-AND-AWAY.                  *
001800*   1998-09-14  KLD  Y2K -- TRNY-START-DATE/TRNY-END-DATE ARE     CL98KLD 
001900*                     FULL 8-DIGIT CCYYMMDD, ALWAYS WERE.        *
002000******************************************************************
002100
002200 01  TRNY-MASTER-RECORD.
002300     05  TRNY-ID                  PIC 9(08).
002400     05  TRNY-NAME                PIC X(30).
002500     05  TRNY-START-DATE          PIC 9(08).
002600     05  TRNY-END-DATE            PIC 9(08).
002700     05  TRNY-MATCHES-CNT         PIC 9(04).
002800     05  TRNY-COMPLETED-FLG       PIC X(01).
002900         88  TRNY-IS-COMPLETED              VALUE 'Y'.
003000         88  TRNY-NOT-COMPLETED             VALUE 'N'.
003100     05  TRNY-ROUNDS-PER-MATCHUP  PIC 9(01).
003200     05  TRNY-PLYR-COUNT          PIC 9(02).
003300     05  TRNY-PLYR-IDS            OCCURS 20 TIMES
003400                                  INDEXED BY IDX-TRNY-PLYR
003500                                  PIC 9(08).
003600     05  FILLER                   PIC X(12).
003700
003800 01  TRNY-DATE-VIEW REDEFINES TRNY-MASTER-RECORD.
003900     05  FILLER                   PIC X(38).
004000     05  TRNY-START-DATE-PARTS.
004100         10  TRNY-START-CCYY      PIC 9(04).
004200         10  TRNY-START-MM        PIC 9(02).
004300         10  TRNY-START-DD        PIC 9(02).
004400     05  TRNY-END-DATE-PARTS.
004500         10  TRNY-END-CCYY        PIC 9(04).
004600         10  TRNY-END-MM          PIC 9(02).
004700         10  TRNY-END-DD          PIC 9(02).
004800     05  FILLER                   PIC X(180).
004900
005000 01  TRNY-NAME-VIEW REDEFINES TRNY-MASTER-RECORD.
005100     05  FILLER                   PIC X(08).
005200     05  TRNY-NAME-CHARS          OCCURS 30 TIMES
005300                                  INDEXED BY IDX-TRNY-NAME-CHAR
005400                                  PIC X(01).
005500     05  FILLER                   PIC X(196).

