000100******************************************************************
000200* COPYBOOK   : AMNDTRNS                                        *
000300* PURPOSE    : RECORD LAYOUT FOR THE SCORE-CORRECTION           *
000400*              TRANSACTION FILE READ BY MTCHAMND.  ONE RECORD   *
000500*              PER MATCH WHOSE SCORE MUST BE AMENDED AFTER THE  *
000600*              FACT (REFEREE CORRECTION, LATE VAR REVIEW, ETC). *
000700*                                                               *
000800* HISTORY.                                                      *
000900*   1990-04-11  RJT  ORIGINAL LAYOUT.                            *CL90RJT 
001000*   1994-11-02  KLD  WIDENED THE GOAL FIELDS FROM 9(01) TO       *CL94KLD 
001100*                     9(02) -- A 1-DIGIT SCORE FIELD CANNOT      *
001200*                     HOLD A 10-GOAL CORRECTION.                *
001300******************************************************************
001400
001500 01  AMND-TRANS-RECORD.
001600     05  AMND-MTCH-ID             PIC 9(08).
001700     05  AMND-NEW-PLYR1-GOALS     PIC 9(02).
001800     05  AMND-NEW-PLYR2-GOALS     PIC 9(02).
001900     05  FILLER                   PIC X(06).
002000
002100 01  AMND-GOALS-VIEW REDEFINES AMND-TRANS-RECORD.
002200     05  FILLER                   PIC X(08).
002300     05  AMND-NEW-GOALS-TABLE     OCCURS 2 TIMES
002400                                  INDEXED BY IDX-AMND-GOALS
002500                                  PIC 9(02).
002600     05  FILLER                   PIC X(06).

