000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    MTCHAMND.
000300 AUTHOR.        R J TILLMAN.
000400 INSTALLATION.  RIVALRY LEAGUE DATA PROCESSING.
000500 DATE-WRITTEN.  1990-04-11.
000600 DATE-COMPILED.
000700 SECURITY.      UNCLASSIFIED -- INTERNAL LEAGUE USE ONLY.
000800******************************************************************
000900* PROGRAM MTCHAMND -- MATCH AMENDMENT ENGINE.                   *
001000*                                                                *
001100* READS THE SCORE-CORRECTION TRANSACTION FILE AND APPLIES EACH  *
001200* CORRECTION TO THE MATCH FILE AND TO BOTH PLAYERS' CUMULATIVE  *
001300* COUNTERS.  THE ADJUSTMENT IS A DELTA AGAINST THE OLD SCORE,    *
001400* NOT A FULL RE-POST -- TOTAL-MATCHES IS NEVER TOUCHED BY AN     *
001500* AMENDMENT, ONLY GOALS, GOAL DIFFERENCE, WINS, LOSSES, DRAWS    *
001600* AND POINTS MOVE, AND ONLY BY THE AMOUNT THE RECLASSIFICATION   *
001700* ACTUALLY CHANGES.                                              *
001800*                                                                *
001900* CHANGE LOG.                                                    *
002000*   1990-04-11  RJT  ORIGINAL PROGRAM.                           *CL90RJT 
002100*   1991-07-30  RJT  SHARE THE RESULT-CLASSIFICATION LOGIC WITH  *CL91RJT 
002200*                     MTCHPOST VIA RSLTWORK RATHER THAN JUDGING  *
002300*                     WIN/LOSS/DRAW A SECOND, DIFFERENT WAY.     *
002400*   1996-02-20  KLD  STOPPED INCREMENTING TOTAL-MATCHES ON AN     CL96KLD 
002500*                     AMENDMENT -- A CORRECTED SCORE IS STILL    *
002600*                     THE SAME MATCH, NOT A NEW ONE (A PRIOR      *
002700*                     CUT OF THIS PROGRAM DID INCREMENT IT, AND   *
002800*                     ALSO MIS-DERIVED POINTS STRAIGHT FROM THE   *
002900*                     GOAL DELTA -- BOTH WERE WRONG AND ARE NOT   *
003000*                     TO BE REINTRODUCED).                       *
003100*   1998-09-14  KLD  Y2K REVIEW -- NO DATE EDIT IN THIS PROGRAM,  CL98KLD 
003200*                     NO CHANGE REQUIRED.                        *
003300*   2002-01-09  MBP  ADDED THE ZERO-DELTA SHORT-CIRCUIT -- A      CL02MBP 
003400*                     RESUBMITTED AMENDMENT WITH THE SAME SCORE   *
003500*                     WAS STILL REWRITING THE MATCH RECORD AND    *
003600*                     PADDING THE RUN RECAP (REQUEST #3102).      *
003700******************************************************************
003800
003900 ENVIRONMENT DIVISION.
004000 CONFIGURATION SECTION.
004100 SPECIAL-NAMES.
004200     C01 IS TOP-OF-FORM.
004300
004400 INPUT-OUTPUT SECTION.
004500 FILE-CONTROL.
004600     SELECT MATCH-FILE   ASSIGN TO MTCHFIL
004700            ORGANIZATION IS INDEXED
004800            ACCESS MODE  IS RANDOM
004900            RECORD KEY   IS MTCH-ID
005000            FILE STATUS  IS FS-MTCHFIL.
005100
005200     SELECT PLAYER-FILE  ASSIGN TO PLYRFIL
005300            ORGANIZATION IS INDEXED
005400            ACCESS MODE  IS RANDOM
005500            RECORD KEY   IS PLYR-ID
005600            FILE STATUS  IS FS-PLYRFIL.
005700
005800     SELECT AMEND-TRANS-FILE ASSIGN TO AMNDTRAN
005900            ORGANIZATION IS LINE SEQUENTIAL
006000            FILE STATUS  IS FS-AMNDTRAN.
006100
006200 DATA DIVISION.
006300 FILE SECTION.
006400 FD  MATCH-FILE
006500     LABEL RECORD IS STANDARD.
006600     COPY MTCHTRNS.
006700
006800 FD  PLAYER-FILE
006900     LABEL RECORD IS STANDARD.
007000     COPY PLYRMAST.
007100
007200 FD  AMEND-TRANS-FILE
007300     LABEL RECORD IS STANDARD.
007400 01  AMNDTRAN-REC                PIC X(18).
007500
007600 WORKING-STORAGE SECTION.
007700     COPY RSLTWORK.
007800
007900 77  FS-MTCHFIL                  PIC X(02) VALUE SPACES.
008000 77  FS-PLYRFIL                  PIC X(02) VALUE SPACES.
008100 77  FS-AMNDTRAN                 PIC X(02) VALUE SPACES.
008200
008300 01  WS-SWITCHES.
008400     05  WS-AMNDTRAN-EOF-FLG     PIC X(01) VALUE 'N'.
008500         88  AMNDTRAN-EOF                   VALUE 'Y'.
008600     05  WS-REJECT-FLG           PIC X(01) VALUE 'N'.
008700         88  THIS-AMND-REJECTED              VALUE 'Y'.
008800     05  WS-NOCHANGE-FLG         PIC X(01) VALUE 'N'.
008900         88  THIS-AMND-UNCHANGED              VALUE 'Y'.
009000
009100 01  WS-CONTROL-TOTALS.
009200     05  WS-AMENDS-READ          PIC 9(07) COMP VALUE ZERO.
009300     05  WS-AMENDS-APPLIED       PIC 9(07) COMP VALUE ZERO.
009400     05  WS-AMENDS-REJECTED      PIC 9(07) COMP VALUE ZERO.
009500     05  WS-AMENDS-UNCHANGED     PIC 9(07) COMP VALUE ZERO.
009600
009700 01  WS-OLD-SCORE.
009800     05  WS-OLD-P1-GOALS         PIC 9(02) VALUE ZERO.
009900     05  WS-OLD-P2-GOALS         PIC 9(02) VALUE ZERO.
010000
010100 01  WS-GOAL-DELTAS.
010200     05  WS-DELTA-1              PIC S9(03) COMP VALUE ZERO.
010300     05  WS-DELTA-2              PIC S9(03) COMP VALUE ZERO.
010400
010500 01  WS-CLASS-SAVES.
010600     05  WS-OLD-CLASS-P1         PIC X(01) VALUE SPACE.
010700     05  WS-NEW-CLASS-P1         PIC X(01) VALUE SPACE.
010800     05  WS-OLD-CLASS-P2         PIC X(01) VALUE SPACE.
010900     05  WS-NEW-CLASS-P2         PIC X(01) VALUE SPACE.
011000
011100 01  WS-RECLASS-DELTAS.
011200     05  WS-OLD-WIN              PIC S9(01) COMP VALUE ZERO.
011300     05  WS-OLD-DRAW             PIC S9(01) COMP VALUE ZERO.
011400     05  WS-NEW-WIN              PIC S9(01) COMP VALUE ZERO.
011500     05  WS-NEW-DRAW             PIC S9(01) COMP VALUE ZERO.
011600     05  WS-DELTA-WIN            PIC S9(01) COMP VALUE ZERO.
011700     05  WS-DELTA-DRAW           PIC S9(01) COMP VALUE ZERO.
011800     05  WS-DELTA-LOSS           PIC S9(01) COMP VALUE ZERO.
011900     05  WS-DELTA-PTS            PIC S9(03) COMP VALUE ZERO.
012000
012100 01  WS-SIDE-WORK.
012200     05  WS-SIDE-SCORED          PIC 9(02) VALUE ZERO.
012300     05  WS-SIDE-CONCEDED        PIC 9(02) VALUE ZERO.
012400
012500 PROCEDURE DIVISION.
012600
012700 0000-MAIN-LINE.
012800     PERFORM 1000-INITIALIZE
012900        THRU 1000-INITIALIZE-EXIT
013000
013100     PERFORM 2000-AMEND-ONE-MATCH
013200        THRU 2000-AMEND-ONE-MATCH-EXIT
013300        UNTIL AMNDTRAN-EOF
013400
013500     PERFORM 3000-TERMINATE
013600        THRU 3000-TERMINATE-EXIT
013700
013800     STOP RUN.
013900
014000 1000-INITIALIZE.
014100     OPEN INPUT AMEND-TRANS-FILE
014200     OPEN I-O   MATCH-FILE
014300     OPEN I-O   PLAYER-FILE
014400
014500     IF FS-AMNDTRAN NOT = "00"
014600         DISPLAY "MTCHAMND -- CANNOT OPEN AMEND-TRANS-FILE, "
014700                 "STATUS " FS-AMNDTRAN
014800         MOVE 'Y' TO WS-AMNDTRAN-EOF-FLG
014900         GO TO 1000-INITIALIZE-EXIT
015000     END-IF
015100
015200     PERFORM 2900-READ-AMEND-TRANS
015300        THRU 2900-READ-AMEND-TRANS-EXIT.
015400
015500 1000-INITIALIZE-EXIT.
015600     EXIT.
015700
015800 2000-AMEND-ONE-MATCH.
015900     MOVE 'N' TO WS-REJECT-FLG
016000     MOVE 'N' TO WS-NOCHANGE-FLG
016100     ADD 1 TO WS-AMENDS-READ
016200
016300     MOVE AMNDTRAN-REC TO AMND-TRANS-RECORD
016400
016500     IF NOT (AMND-NEW-PLYR1-GOALS IS NUMERIC
016600         AND AMND-NEW-PLYR2-GOALS IS NUMERIC)
016700         MOVE 'Y' TO WS-REJECT-FLG
016800         GO TO 2000-AMEND-ONE-MATCH-REJECT
016900     END-IF
017000
017100     MOVE AMND-MTCH-ID TO MTCH-ID
017200     READ MATCH-FILE
017300         INVALID KEY
017400             MOVE 'Y' TO WS-REJECT-FLG
017500     END-READ
017600
017700     IF THIS-AMND-REJECTED
017800         GO TO 2000-AMEND-ONE-MATCH-REJECT
017900     END-IF
018000
018100     MOVE MTCH-PLYR1-GOALS TO WS-OLD-P1-GOALS
018200     MOVE MTCH-PLYR2-GOALS TO WS-OLD-P2-GOALS
018300
018400     COMPUTE WS-DELTA-1 =
018500         AMND-NEW-PLYR1-GOALS - WS-OLD-P1-GOALS
018600     COMPUTE WS-DELTA-2 =
018700         AMND-NEW-PLYR2-GOALS - WS-OLD-P2-GOALS
018800
018900     IF WS-DELTA-1 = 0 AND WS-DELTA-2 = 0
019000         MOVE 'Y' TO WS-NOCHANGE-FLG
019100         GO TO 2000-AMEND-ONE-MATCH-NOCHANGE
019200     END-IF
019300
019400     MOVE WS-OLD-P1-GOALS TO WS-SIDE-SCORED
019500     MOVE WS-OLD-P2-GOALS TO WS-SIDE-CONCEDED
019600     PERFORM 2150-CLASSIFY-SIDE
019700        THRU 2150-CLASSIFY-SIDE-EXIT
019800     MOVE WS-RSLT-CLASS-FLAG TO WS-OLD-CLASS-P1
019900
020000     MOVE AMND-NEW-PLYR1-GOALS TO WS-SIDE-SCORED
020100     MOVE AMND-NEW-PLYR2-GOALS TO WS-SIDE-CONCEDED
020200     PERFORM 2150-CLASSIFY-SIDE
020300        THRU 2150-CLASSIFY-SIDE-EXIT
020400     MOVE WS-RSLT-CLASS-FLAG TO WS-NEW-CLASS-P1
020500
020600     MOVE WS-OLD-P2-GOALS TO WS-SIDE-SCORED
020700     MOVE WS-OLD-P1-GOALS TO WS-SIDE-CONCEDED
020800     PERFORM 2150-CLASSIFY-SIDE
020900        THRU 2150-CLASSIFY-SIDE-EXIT
021000     MOVE WS-RSLT-CLASS-FLAG TO WS-OLD-CLASS-P2
021100
021200     MOVE AMND-NEW-PLYR2-GOALS TO WS-SIDE-SCORED
021300     MOVE AMND-NEW-PLYR1-GOALS TO WS-SIDE-CONCEDED
021400     PERFORM 2150-CLASSIFY-SIDE
021500        THRU 2150-CLASSIFY-SIDE-EXIT
021600     MOVE WS-RSLT-CLASS-FLAG TO WS-NEW-CLASS-P2
021700
021800     MOVE AMND-NEW-PLYR1-GOALS TO MTCH-PLYR1-GOALS
021900     MOVE AMND-NEW-PLYR2-GOALS TO MTCH-PLYR2-GOALS
022000     REWRITE MTCH-TRANS-RECORD
022100         INVALID KEY
022200             DISPLAY "MTCHAMND -- REWRITE FAILED MATCH "
022300                     MTCH-ID
022400     END-REWRITE
022500
022600     MOVE MTCH-PLYR1-ID TO PLYR-ID
022700     READ PLAYER-FILE
022800         INVALID KEY
022900             DISPLAY "MTCHAMND -- PLAYER1 NOT FOUND "
023000                     PLYR-ID
023100     END-READ
023200
023300     COMPUTE PLYR-GOALS-SCORD = PLYR-GOALS-SCORD + WS-DELTA-1
023400     COMPUTE PLYR-GOALS-CONCD = PLYR-GOALS-CONCD + WS-DELTA-2
023500     COMPUTE PLYR-GOAL-DIFF =
023600         PLYR-GOAL-DIFF + WS-DELTA-1 - WS-DELTA-2
023700
023800     MOVE WS-OLD-CLASS-P1 TO WS-RSLT-CLASS-FLAG
023900     PERFORM 2200-RECLASS-DELTAS
024000        THRU 2200-RECLASS-DELTAS-EXIT
024100     MOVE WS-NEW-CLASS-P1 TO WS-RSLT-CLASS-FLAG
024200     PERFORM 2250-RECLASS-NEW-SIDE
024300        THRU 2250-RECLASS-NEW-SIDE-EXIT
024400     PERFORM 2280-APPLY-RECLASS-DELTAS
024500        THRU 2280-APPLY-RECLASS-DELTAS-EXIT
024600
024700     REWRITE PLYR-MASTER-RECORD
024800         INVALID KEY
024900             DISPLAY "MTCHAMND -- REWRITE FAILED PLAYER1 "
025000                     PLYR-ID
025100     END-REWRITE
025200
025300     MOVE MTCH-PLYR2-ID TO PLYR-ID
025400     READ PLAYER-FILE
025500         INVALID KEY
025600             DISPLAY "MTCHAMND -- PLAYER2 NOT FOUND "
025700                     PLYR-ID
025800     END-READ
025900
026000     COMPUTE PLYR-GOALS-SCORD = PLYR-GOALS-SCORD + WS-DELTA-2
026100     COMPUTE PLYR-GOALS-CONCD = PLYR-GOALS-CONCD + WS-DELTA-1
026200     COMPUTE PLYR-GOAL-DIFF =
026300         PLYR-GOAL-DIFF + WS-DELTA-2 - WS-DELTA-1
026400
026500     MOVE WS-OLD-CLASS-P2 TO WS-RSLT-CLASS-FLAG
026600     PERFORM 2200-RECLASS-DELTAS
026700        THRU 2200-RECLASS-DELTAS-EXIT
026800     MOVE WS-NEW-CLASS-P2 TO WS-RSLT-CLASS-FLAG
026900     PERFORM 2250-RECLASS-NEW-SIDE
027000        THRU 2250-RECLASS-NEW-SIDE-EXIT
027100     PERFORM 2280-APPLY-RECLASS-DELTAS
027200        THRU 2280-APPLY-RECLASS-DELTAS-EXIT
027300
027400     REWRITE PLYR-MASTER-RECORD
027500         INVALID KEY
027600             DISPLAY "MTCHAMND -- REWRITE FAILED PLAYER2 "
027700                     PLYR-ID
027800     END-REWRITE
027900
028000     ADD 1 TO WS-AMENDS-APPLIED
028100
028200     GO TO 2000-AMEND-ONE-MATCH-NEXT.
028300
028400 2000-AMEND-ONE-MATCH-REJECT.
028500     ADD 1 TO WS-AMENDS-REJECTED
028600     DISPLAY "MTCHAMND -- AMENDMENT REJECTED, MATCH "
028700             AMND-MTCH-ID
028800     GO TO 2000-AMEND-ONE-MATCH-NEXT.
028900
029000 2000-AMEND-ONE-MATCH-NOCHANGE.
029100     ADD 1 TO WS-AMENDS-UNCHANGED.
029200
029300 2000-AMEND-ONE-MATCH-NEXT.
029400     PERFORM 2900-READ-AMEND-TRANS
029500        THRU 2900-READ-AMEND-TRANS-EXIT.
029600
029700 2000-AMEND-ONE-MATCH-EXIT.
029800     EXIT.
029900
030000 2150-CLASSIFY-SIDE.
030100     IF WS-SIDE-SCORED > WS-SIDE-CONCEDED
030200         SET RSLT-IS-WIN  TO TRUE
030300     ELSE
030400         IF WS-SIDE-SCORED < WS-SIDE-CONCEDED
030500             SET RSLT-IS-LOSS TO TRUE
030600         ELSE
030700             SET RSLT-IS-DRAW TO TRUE
030800         END-IF
030900     END-IF.
031000
031100 2150-CLASSIFY-SIDE-EXIT.
031200     EXIT.
031300
031400 2200-RECLASS-DELTAS.
031500     MOVE ZERO TO WS-OLD-WIN
031600     MOVE ZERO TO WS-OLD-DRAW
031700     IF RSLT-IS-WIN
031800         MOVE 1 TO WS-OLD-WIN
031900     ELSE
032000         IF RSLT-IS-DRAW
032100             MOVE 1 TO WS-OLD-DRAW
032200         END-IF
032300     END-IF.
032400
032500 2200-RECLASS-DELTAS-EXIT.
032600     EXIT.
032700
032800 2250-RECLASS-NEW-SIDE.
032900     MOVE ZERO TO WS-NEW-WIN
033000     MOVE ZERO TO WS-NEW-DRAW
033100     IF RSLT-IS-WIN
033200         MOVE 1 TO WS-NEW-WIN
033300     ELSE
033400         IF RSLT-IS-DRAW
033500             MOVE 1 TO WS-NEW-DRAW
033600         END-IF
033700     END-IF.
033800
033900 2250-RECLASS-NEW-SIDE-EXIT.
034000     EXIT.
034100
034200 2280-APPLY-RECLASS-DELTAS.
034300     COMPUTE WS-DELTA-WIN  = WS-NEW-WIN  - WS-OLD-WIN
034400     COMPUTE WS-DELTA-DRAW = WS-NEW-DRAW - WS-OLD-DRAW
034500     COMPUTE WS-DELTA-LOSS = - (WS-DELTA-WIN + WS-DELTA-DRAW)
034600     COMPUTE WS-DELTA-PTS  =
034700         (3 * WS-DELTA-WIN) + WS-DELTA-DRAW
034800
034900     ADD WS-DELTA-WIN  TO PLYR-WINS
035000     ADD WS-DELTA-DRAW TO PLYR-DRAWS
035100     ADD WS-DELTA-LOSS TO PLYR-LOSSES
035200     ADD WS-DELTA-PTS  TO PLYR-POINTS.
035300
035400 2280-APPLY-RECLASS-DELTAS-EXIT.
035500     EXIT.
035600
035700 2900-READ-AMEND-TRANS.
035800     READ AMEND-TRANS-FILE
035900         AT END
036000             MOVE 'Y' TO WS-AMNDTRAN-EOF-FLG
036100     END-READ.
036200
036300 2900-READ-AMEND-TRANS-EXIT.
036400     EXIT.
036500
036600 3000-TERMINATE.
036700     DISPLAY "MTCHAMND -- RUN RECAP -------------------------"
036800     DISPLAY "MTCHAMND -- AMENDMENTS READ      : "
036900             WS-AMENDS-READ
037000     DISPLAY "MTCHAMND -- AMENDMENTS APPLIED   : "
037100             WS-AMENDS-APPLIED
037200     DISPLAY "MTCHAMND -- AMENDMENTS UNCHANGED : "
037300             WS-AMENDS-UNCHANGED
037400     DISPLAY "MTCHAMND -- AMENDMENTS REJECTED  : "
037500             WS-AMENDS-REJECTED
037600
037700     CLOSE AMEND-TRANS-FILE
037800     CLOSE MATCH-FILE
037900     CLOSE PLAYER-FILE.
038000
038100 3000-TERMINATE-EXIT.
038200     EXIT.

