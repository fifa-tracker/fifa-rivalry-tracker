000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    PLYRSTAT.
000300 AUTHOR.        K L DORSEY.
000400 INSTALLATION.  RIVALRY LEAGUE DATA PROCESSING.
000500 DATE-WRITTEN.  1995-01-23.
000600 DATE-COMPILED.
000700 SECURITY.      UNCLASSIFIED -- INTERNAL LEAGUE USE ONLY.
000800******************************************************************
000900* PROGRAM PLYRSTAT -- PLAYER DETAILED STATISTICS.               *
001000*                                                                *
001100* PROMPTS FOR A PLAYER-ID, SORTS THAT PLAYER'S MATCHES INTO      *
001200* ASCENDING MATCH-DATE ORDER, AND WALKS THEM WITH A CONTROL      *
001300* BREAK ON THE DATE TO PRINT A RUNNING WIN-RATE-OVER-TIME LINE   *
001400* EACH TIME THE DATE CHANGES.  ALSO TALLIES WINS AND LOSSES PER  *
001500* OPPONENT TO PICK THE BEST AND WORST OPPONENT, AND PRINTS THE   *
001600* OVERALL WIN RATE AND AVERAGE GOALS FROM THE PLAYER MASTER'S    *
001700* OWN CUMULATIVE COUNTERS.                                       *
001800*                                                                *
001900* CHANGE LOG.                                                    *
002000*   1995-01-23  KLD  ORIGINAL PROGRAM.                           *CL95KLD 
002100*   1996-07-02  KLD  BEST/WORST OPPONENT TIE-BREAK CLARIFIED TO  *CL96KLD 
002200*                     FIRST OPPONENT ENCOUNTERED, NOT LAST       *
002300*                     (REQUEST #1187).                          *
002400*   1998-10-05  KLD  Y2K REVIEW -- MTCH-DATE IS CCYYMMDD, SORTS   CL98KLD 
002500*                     CORRECTLY ACROSS THE CENTURY BOUNDARY, NO  *
002600*                     CHANGE REQUIRED.                          *
002700*   2004-06-30  MBP  RUNNING WIN RATE NOW COUNTS DRAWS AND       *CL04MBP
002800*                     LOSSES IN THE DENOMINATOR ONLY -- AN       *
002900*                     EARLIER CUT LEFT THEM OUT ENTIRELY AND THE *
003000*                     LINE READ HIGHER THAN THE PLAYER'S TRUE    *
003100*                     RECORD (REQUEST #4402).                   *
003200*   2009-03-05  DKR  BEST/WORST OPPONENT LINES WERE PRINTING     *CL09DKR
003300*                     PLYR-ID, NOT THE OPPONENT'S NAME -- NOBODY *
003400*                     AT THE COUNTER COULD READ A REPORT THAT    *
003500*                     WAY.  4500-PRINT-SUMMARY NOW DOES A KEYED   *
003600*                     PLAYER-FILE READ ON THE BEST/WORST         *
003700*                     OPPONENT'S ID AND PRINTS PLYR-NAME         *
003800*                     (REQUEST #5530).                          *
003900******************************************************************
004000
004100 ENVIRONMENT DIVISION.
004200 CONFIGURATION SECTION.
004300 SPECIAL-NAMES.
004400     C01 IS TOP-OF-FORM.
004500
004600 INPUT-OUTPUT SECTION.
004700 FILE-CONTROL.
004800     SELECT PLAYER-FILE   ASSIGN TO PLYRFIL
004900            ORGANIZATION IS INDEXED
005000            ACCESS MODE  IS RANDOM
005100            RECORD KEY   IS PLYR-ID
005200            FILE STATUS  IS FS-PLYRFIL.
005300
005400     SELECT MATCH-FILE    ASSIGN TO MTCHFIL
005500            ORGANIZATION IS INDEXED
005600            ACCESS MODE  IS SEQUENTIAL
005700            RECORD KEY   IS MTCH-ID
005800            FILE STATUS  IS FS-MTCHFIL.
005900
006000     SELECT MATCH-SORT-FILE ASSIGN TO SRTWORK.
006100
006200     SELECT REPORT-FILE   ASSIGN TO RPTFILE
006300            ORGANIZATION IS LINE SEQUENTIAL
006400            FILE STATUS  IS FS-RPTFILE.
006500
006600 DATA DIVISION.
006700 FILE SECTION.
006800 FD  PLAYER-FILE
006900     LABEL RECORD IS STANDARD.
007000     COPY PLYRMAST.
007100
007200 FD  MATCH-FILE
007300     LABEL RECORD IS STANDARD.
007400     COPY MTCHTRNS.
007500
007600 SD  MATCH-SORT-FILE.
007700 01  SRT-MATCH-REC.
007800     05  SRT-MATCH-DATE          PIC 9(08).
007900     05  SRT-OPPONENT-ID         PIC 9(08).
008000     05  SRT-PLYR-GOALS          PIC 9(02).
008100     05  SRT-OPP-GOALS           PIC 9(02).
008200     05  FILLER                  PIC X(10).
008300
008400 FD  REPORT-FILE
008500     LABEL RECORD IS OMITTED.
008600 01  RPT-LINE                    PIC X(80).
008700
008800 WORKING-STORAGE SECTION.
008900     COPY RSLTWORK.
009000
009100 77  FS-PLYRFIL                  PIC X(02) VALUE SPACES.
009200 77  FS-MTCHFIL                  PIC X(02) VALUE SPACES.
009300 77  FS-RPTFILE                  PIC X(02) VALUE SPACES.
009400
009500 01  WS-SWITCHES.
009600     05  WS-MTCHFIL-EOF-FLG      PIC X(01) VALUE 'N'.
009700         88  MTCHFIL-EOF                    VALUE 'Y'.
009800     05  WS-SORT-EOF-FLG         PIC X(01) VALUE 'N'.
009900         88  SORT-RETURN-EOF                VALUE 'Y'.
010000     05  WS-FIRST-GROUP-FLG      PIC X(01) VALUE 'Y'.
010100         88  THIS-IS-FIRST-GROUP            VALUE 'Y'.
010200
010300 01  WS-REQUEST.
010400     05  WS-REQ-PLYR-ID          PIC 9(08) VALUE ZERO.
010500
010600 01  WS-RUNNING-TOTALS.
010700     05  WS-RUN-MATCHES          PIC 9(07) COMP VALUE ZERO.
010800     05  WS-RUN-WINS             PIC 9(07) COMP VALUE ZERO.
010900     05  WS-PREV-DATE            PIC 9(08) VALUE ZERO.
011000     05  WS-GROUP-DATE           PIC 9(08) VALUE ZERO.
011100
011200 01  WS-OPPONENT-TABLE.
011300     05  WS-OPP-COUNT            PIC 9(03) COMP VALUE ZERO.
011400     05  WS-OPP-ROW OCCURS 0 TO 200 TIMES
011500                 DEPENDING ON WS-OPP-COUNT
011600                 INDEXED BY IDX-OPP-ROW.
011700         10  WS-OPP-ID           PIC 9(08) COMP.
011800         10  WS-OPP-WINS         PIC 9(05) COMP.
011900         10  WS-OPP-LOSSES       PIC 9(05) COMP.
012000
012100 77  WS-FOUND-OPP-IDX            PIC 9(03) COMP VALUE ZERO.
012200 77  WS-BEST-OPP-IDX             PIC 9(03) COMP VALUE ZERO.
012300 77  WS-WORST-OPP-IDX            PIC 9(03) COMP VALUE ZERO.
012400 77  WS-BEST-OPP-WINS            PIC 9(05) COMP VALUE ZERO.
012500 77  WS-WORST-OPP-LOSSES         PIC 9(05) COMP VALUE ZERO.
012600
012700 01  WS-OVERALL-RATES.
012800     05  WS-OVR-WIN-RATE         PIC 9V9999 VALUE ZERO.
012900     05  WS-OVR-AVG-SCORED       PIC 99V9999 VALUE ZERO.
013000     05  WS-OVR-AVG-CONCEDED     PIC 99V9999 VALUE ZERO.
013100
013200 01  WS-HEADING-LINE.
013300     05  FILLER                  PIC X(17)
013400                                 VALUE "PLAYER DETAIL : ".
013500     05  HDG-PLYR-NAME           PIC X(20).
013600     05  FILLER                  PIC X(43) VALUE SPACES.
013700
013800 01  WS-BREAK-LINE.
013900     05  FILLER                  PIC X(12) VALUE
014000                                 "AS OF DATE  ".
014100     05  BRK-DATE                PIC X(10).
014200     05  FILLER                  PIC X(02) VALUE SPACES.
014300     05  FILLER                  PIC X(07) VALUE "MATCHES".
014400     05  FILLER                  PIC X(01) VALUE SPACE.
014500     05  BRK-MATCHES             PIC ZZZZZ9.
014600     05  FILLER                  PIC X(02) VALUE SPACES.
014700     05  FILLER                  PIC X(08) VALUE
014800                                 "WIN RATE".
014900     05  FILLER                  PIC X(01) VALUE SPACE.
015000     05  BRK-RATE                PIC 9.9999.
015100     05  FILLER                  PIC X(27) VALUE SPACES.
015200
015300 01  WS-SUMMARY-LINES.
015400     05  SUM-OVERALL-LINE.
015500         10  FILLER              PIC X(20) VALUE
015600                                 "OVERALL WIN RATE    :".
015700         10  SUM-OVR-RATE        PIC 9.9999.
015800         10  FILLER              PIC X(53) VALUE SPACES.
015900     05  SUM-AVG-GOALS-LINE.
016000         10  FILLER              PIC X(20) VALUE
016100                                 "AVG SCORED/CONCEDED :".
016200         10  SUM-AVG-SCORED      PIC 99.9999.
016300         10  FILLER              PIC X(01) VALUE SPACE.
016400         10  SUM-AVG-CONCEDED    PIC 99.9999.
016500         10  FILLER              PIC X(44) VALUE SPACES.
016600     05  SUM-BEST-OPP-LINE.
016700         10  FILLER              PIC X(16) VALUE
016800                                 "BEST OPPONENT  :".
016900         10  SUM-BEST-OPP-NAME   PIC X(20).
017000         10  FILLER              PIC X(01) VALUE SPACE.
017100         10  FILLER              PIC X(06) VALUE "WINS =".
017200         10  SUM-BEST-OPP-WINS   PIC ZZZZ9.
017300         10  FILLER              PIC X(32) VALUE SPACES.
017400     05  SUM-WORST-OPP-LINE.
017500         10  FILLER              PIC X(16) VALUE
017600                                 "WORST OPPONENT :".
017700         10  SUM-WORST-OPP-NAME  PIC X(20).
017800         10  FILLER              PIC X(01) VALUE SPACE.
017900         10  FILLER              PIC X(08) VALUE "LOSSES =".
018000         10  SUM-WORST-OPP-LOSS  PIC ZZZZ9.
018100         10  FILLER              PIC X(30) VALUE SPACES.
018200
018300 PROCEDURE DIVISION.
018400
018500 0000-MAIN-LINE.
018600     PERFORM 1000-INITIALIZE
018700        THRU 1000-INITIALIZE-EXIT
018800
018900     SORT MATCH-SORT-FILE
019000         ASCENDING KEY SRT-MATCH-DATE
019100         INPUT PROCEDURE  2000-SORT-INPUT
019200         OUTPUT PROCEDURE 3000-SORT-OUTPUT
019300
019400     PERFORM 4000-COMPUTE-OVERALL
019500        THRU 4000-COMPUTE-OVERALL-EXIT
019600
019700     PERFORM 4500-PRINT-SUMMARY
019800        THRU 4500-PRINT-SUMMARY-EXIT
019900
020000     PERFORM 9000-TERMINATE
020100        THRU 9000-TERMINATE-EXIT
020200
020300     STOP RUN.
020400
020500 1000-INITIALIZE.
020600     DISPLAY "PLYRSTAT -- PLAYER-ID: " WITH NO ADVANCING
020700     ACCEPT WS-REQ-PLYR-ID
020800
020900     OPEN INPUT  PLAYER-FILE
021000     OPEN OUTPUT REPORT-FILE
021100
021200     MOVE WS-REQ-PLYR-ID TO PLYR-ID
021300     READ PLAYER-FILE
021400         INVALID KEY
021500             DISPLAY "PLYRSTAT -- PLAYER NOT FOUND " WS-REQ-PLYR-ID
021600             MOVE "** UNKNOWN **" TO PLYR-NAME
021700     END-READ.
021800
021900 1000-INITIALIZE-EXIT.
022000     EXIT.
022100
022200 2000-SORT-INPUT.
022300     OPEN INPUT MATCH-FILE
022400
022500     PERFORM 2100-READ-MATCH
022600        THRU 2100-READ-MATCH-EXIT
022700        UNTIL MTCHFIL-EOF
022800
022900     CLOSE MATCH-FILE.
023000
023100 2000-SORT-INPUT-EXIT.
023200     EXIT.
023300
023400 2100-READ-MATCH.
023500     READ MATCH-FILE
023600         AT END
023700             MOVE 'Y' TO WS-MTCHFIL-EOF-FLG
023800             GO TO 2100-READ-MATCH-EXIT
023900     END-READ
024000
024100     IF MTCH-PLYR1-ID = WS-REQ-PLYR-ID
024200         MOVE MTCH-DATE         TO SRT-MATCH-DATE
024300         MOVE MTCH-PLYR2-ID     TO SRT-OPPONENT-ID
024400         MOVE MTCH-PLYR1-GOALS  TO SRT-PLYR-GOALS
024500         MOVE MTCH-PLYR2-GOALS  TO SRT-OPP-GOALS
024600         RELEASE SRT-MATCH-REC
024700     ELSE
024800         IF MTCH-PLYR2-ID = WS-REQ-PLYR-ID
024900             MOVE MTCH-DATE         TO SRT-MATCH-DATE
025000             MOVE MTCH-PLYR1-ID     TO SRT-OPPONENT-ID
025100             MOVE MTCH-PLYR2-GOALS  TO SRT-PLYR-GOALS
025200             MOVE MTCH-PLYR1-GOALS  TO SRT-OPP-GOALS
025300             RELEASE SRT-MATCH-REC
025400         END-IF
025500     END-IF.
025600
025700 2100-READ-MATCH-EXIT.
025800     EXIT.
025900
026000 3000-SORT-OUTPUT.
026100     PERFORM 3100-RETURN-ONE
026200        THRU 3100-RETURN-ONE-EXIT
026300        UNTIL SORT-RETURN-EOF
026400
026500     IF NOT THIS-IS-FIRST-GROUP
026600         PERFORM 3500-PRINT-BREAK-LINE
026700            THRU 3500-PRINT-BREAK-LINE-EXIT
026800     END-IF.
026900
027000 3000-SORT-OUTPUT-EXIT.
027100     EXIT.
027200
027300 3100-RETURN-ONE.
027400     RETURN MATCH-SORT-FILE
027500         AT END
027600             MOVE 'Y' TO WS-SORT-EOF-FLG
027700             GO TO 3100-RETURN-ONE-EXIT
027800     END-RETURN
027900
028000     IF THIS-IS-FIRST-GROUP
028100         MOVE SRT-MATCH-DATE TO WS-PREV-DATE
028200         MOVE 'N' TO WS-FIRST-GROUP-FLG
028300     ELSE
028400         IF SRT-MATCH-DATE NOT = WS-PREV-DATE
028500             PERFORM 3500-PRINT-BREAK-LINE
028600                THRU 3500-PRINT-BREAK-LINE-EXIT
028700             MOVE SRT-MATCH-DATE TO WS-PREV-DATE
028800         END-IF
028900     END-IF
029000
029100     ADD 1 TO WS-RUN-MATCHES
029200     IF SRT-PLYR-GOALS > SRT-OPP-GOALS
029300         ADD 1 TO WS-RUN-WINS
029400     END-IF
029500
029600     PERFORM 3700-TALLY-OPPONENT
029700        THRU 3700-TALLY-OPPONENT-EXIT.
029800
029900 3100-RETURN-ONE-EXIT.
030000     EXIT.
030100
030200 3500-PRINT-BREAK-LINE.
030300     MOVE WS-PREV-DATE TO WS-RSLT-DATE-WORK
030400     MOVE WS-RSLT-DATE-CCYY TO WS-RSLT-DATE-PRT-CCYY
030500     MOVE WS-RSLT-DATE-MM   TO WS-RSLT-DATE-PRT-MM
030600     MOVE WS-RSLT-DATE-DD   TO WS-RSLT-DATE-PRT-DD
030700     MOVE WS-RSLT-DATE-PRINT TO BRK-DATE
030800     MOVE WS-RUN-MATCHES TO BRK-MATCHES
030900     IF WS-RUN-MATCHES = ZERO
031000         MOVE ZERO TO BRK-RATE
031100     ELSE
031200         COMPUTE BRK-RATE ROUNDED =
031300             WS-RUN-WINS / WS-RUN-MATCHES
031400     END-IF
031500     MOVE WS-BREAK-LINE TO RPT-LINE
031600     WRITE RPT-LINE.
031700
031800 3500-PRINT-BREAK-LINE-EXIT.
031900     EXIT.
032000
032100 3700-TALLY-OPPONENT.
032200     MOVE ZERO TO WS-FOUND-OPP-IDX
032300     IF WS-OPP-COUNT > ZERO
032400         SET IDX-OPP-ROW TO 1
032500         SEARCH WS-OPP-ROW
032600             WHEN WS-OPP-ID (IDX-OPP-ROW) = SRT-OPPONENT-ID
032700                 SET WS-FOUND-OPP-IDX TO IDX-OPP-ROW
032800         END-SEARCH
032900     END-IF
033000
033100     IF WS-FOUND-OPP-IDX = ZERO
033200         IF WS-OPP-COUNT < 200
033300             ADD 1 TO WS-OPP-COUNT
033400             SET IDX-OPP-ROW TO WS-OPP-COUNT
033500             MOVE SRT-OPPONENT-ID TO WS-OPP-ID (IDX-OPP-ROW)
033600             MOVE ZERO TO WS-OPP-WINS (IDX-OPP-ROW)
033700             MOVE ZERO TO WS-OPP-LOSSES (IDX-OPP-ROW)
033800             SET WS-FOUND-OPP-IDX TO IDX-OPP-ROW
033900         END-IF
034000     END-IF
034100
034200     IF WS-FOUND-OPP-IDX > ZERO
034300         SET IDX-OPP-ROW TO WS-FOUND-OPP-IDX
034400         IF SRT-PLYR-GOALS > SRT-OPP-GOALS
034500             ADD 1 TO WS-OPP-WINS (IDX-OPP-ROW)
034600         ELSE
034700             IF SRT-PLYR-GOALS < SRT-OPP-GOALS
034800                 ADD 1 TO WS-OPP-LOSSES (IDX-OPP-ROW)
034900             END-IF
035000         END-IF
035100     END-IF.
035200
035300 3700-TALLY-OPPONENT-EXIT.
035400     EXIT.
035500
035600 4000-COMPUTE-OVERALL.
035700     IF PLYR-TOTAL-MATCHES = ZERO
035800         MOVE ZERO TO WS-OVR-WIN-RATE
035900         MOVE ZERO TO WS-OVR-AVG-SCORED
036000         MOVE ZERO TO WS-OVR-AVG-CONCEDED
036100     ELSE
036200         COMPUTE WS-OVR-WIN-RATE ROUNDED =
036300             PLYR-WINS / PLYR-TOTAL-MATCHES
036400         COMPUTE WS-OVR-AVG-SCORED ROUNDED =
036500             PLYR-GOALS-SCORD / PLYR-TOTAL-MATCHES
036600         COMPUTE WS-OVR-AVG-CONCEDED ROUNDED =
036700             PLYR-GOALS-CONCD / PLYR-TOTAL-MATCHES
036800     END-IF
036900
037000     MOVE ZERO TO WS-BEST-OPP-IDX
037100     MOVE ZERO TO WS-WORST-OPP-IDX
037200     MOVE ZERO TO WS-BEST-OPP-WINS
037300     MOVE ZERO TO WS-WORST-OPP-LOSSES
037400
037500     IF WS-OPP-COUNT > ZERO
037600         PERFORM 4100-SCAN-BEST-WORST
037700            THRU 4100-SCAN-BEST-WORST-EXIT
037800            VARYING IDX-OPP-ROW FROM 1 BY 1
037900            UNTIL IDX-OPP-ROW > WS-OPP-COUNT
038000     END-IF.
038100
038200 4000-COMPUTE-OVERALL-EXIT.
038300     EXIT.
038400
038500 4100-SCAN-BEST-WORST.
038600     IF WS-OPP-WINS (IDX-OPP-ROW) > WS-BEST-OPP-WINS
038700         MOVE WS-OPP-WINS (IDX-OPP-ROW) TO WS-BEST-OPP-WINS
038800         SET WS-BEST-OPP-IDX TO IDX-OPP-ROW
038900     END-IF
039000     IF WS-OPP-LOSSES (IDX-OPP-ROW) > WS-WORST-OPP-LOSSES
039100         MOVE WS-OPP-LOSSES (IDX-OPP-ROW) TO WS-WORST-OPP-LOSSES
039200         SET WS-WORST-OPP-IDX TO IDX-OPP-ROW
039300     END-IF.
039400
039500 4100-SCAN-BEST-WORST-EXIT.
039600     EXIT.
039700
039800 4500-PRINT-SUMMARY.
039900     MOVE PLYR-NAME TO HDG-PLYR-NAME
040000     MOVE WS-HEADING-LINE TO RPT-LINE
040100     WRITE RPT-LINE
040200
040300     MOVE WS-OVR-WIN-RATE TO SUM-OVR-RATE
040400     MOVE SUM-OVERALL-LINE TO RPT-LINE
040500     WRITE RPT-LINE
040600
040700     MOVE WS-OVR-AVG-SCORED   TO SUM-AVG-SCORED
040800     MOVE WS-OVR-AVG-CONCEDED TO SUM-AVG-CONCEDED
040900     MOVE SUM-AVG-GOALS-LINE TO RPT-LINE
041000     WRITE RPT-LINE
041100
041200     IF WS-BEST-OPP-IDX > ZERO
041300         SET IDX-OPP-ROW TO WS-BEST-OPP-IDX
041400         MOVE WS-OPP-ID (IDX-OPP-ROW) TO PLYR-ID
041500         READ PLAYER-FILE
041600             INVALID KEY
041700                 MOVE "** UNKNOWN **" TO WS-RSLT-OPPONENT-NAME
041800             NOT INVALID KEY
041900                 MOVE PLYR-NAME TO WS-RSLT-OPPONENT-NAME
042000         END-READ
042100         MOVE WS-RSLT-OPPONENT-NAME     TO SUM-BEST-OPP-NAME
042200         MOVE WS-OPP-WINS (IDX-OPP-ROW) TO SUM-BEST-OPP-WINS
042300     ELSE
042400         MOVE SPACES TO SUM-BEST-OPP-NAME
042500         MOVE ZERO TO SUM-BEST-OPP-WINS
042600     END-IF
042700     MOVE SUM-BEST-OPP-LINE TO RPT-LINE
042800     WRITE RPT-LINE
042900
043000     IF WS-WORST-OPP-IDX > ZERO
043100         SET IDX-OPP-ROW TO WS-WORST-OPP-IDX
043200         MOVE WS-OPP-ID (IDX-OPP-ROW) TO PLYR-ID
043300         READ PLAYER-FILE
043400             INVALID KEY
043500                 MOVE "** UNKNOWN **" TO WS-RSLT-OPPONENT-NAME
043600             NOT INVALID KEY
043700                 MOVE PLYR-NAME TO WS-RSLT-OPPONENT-NAME
043800         END-READ
043900         MOVE WS-RSLT-OPPONENT-NAME       TO SUM-WORST-OPP-NAME
044000         MOVE WS-OPP-LOSSES (IDX-OPP-ROW) TO SUM-WORST-OPP-LOSS
044100     ELSE
044200         MOVE SPACES TO SUM-WORST-OPP-NAME
044300         MOVE ZERO TO SUM-WORST-OPP-LOSS
044400     END-IF
044500     MOVE SUM-WORST-OPP-LINE TO RPT-LINE
044600     WRITE RPT-LINE.
044700
044800 4500-PRINT-SUMMARY-EXIT.
044900     EXIT.
045000
045100 9000-TERMINATE.
045200     CLOSE PLAYER-FILE
045300     CLOSE REPORT-FILE.
045400
045500 9000-TERMINATE-EXIT.
045600     EXIT.

