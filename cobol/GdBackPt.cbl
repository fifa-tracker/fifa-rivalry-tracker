000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    GDBACKPT.
000300 AUTHOR.        R J TILLMAN.
000400 INSTALLATION.  RIVALRY LEAGUE DATA PROCESSING.
000500 DATE-WRITTEN.  1989-03-14.
000600 DATE-COMPILED.
000700 SECURITY.      UNCLASSIFIED -- INTERNAL LEAGUE USE ONLY.
000800******************************************************************
000900* PROGRAM GDBACKPT -- GOAL-DIFFERENCE BACKPORT.                 *
001000*                                                                *
001100* SEQUENTIALLY REWRITES EVERY PLAYER MASTER RECORD'S GOAL        *
001200* DIFFERENCE AS TOTAL GOALS SCORED MINUS TOTAL GOALS CONCEDED,   *
001300* UNCONDITIONALLY.  RUN AFTER ANY MAINTENANCE THAT MAY HAVE LEFT *
001400* THE STORED GOAL DIFFERENCE OUT OF STEP WITH THE SCORED AND     *
001500* CONCEDED COUNTERS IT IS DERIVED FROM.  PRINTS ONE AUDIT LINE   *
001600* PER PLAYER SHOWING THE OLD AND NEW VALUE, PLUS A RECORD COUNT. *
001700*                                                                *
001800* CHANGE LOG.                                                    *
001900*   1989-03-14  RJT  ORIGINAL PROGRAM.                           *CL89RJT 
002000*   1991-09-26  RJT  AUDIT LINE NOW SHOWS THE OLD VALUE AS WELL  *CL91RJT 
002100*                     AS THE NEW ONE -- OPERATIONS WANTED TO SEE*
002200*                     WHICH RECORDS WERE ACTUALLY OUT OF STEP    *
002300*                     (REQUEST #0233).                          *
002400*   1998-12-02  KLD  Y2K REVIEW -- NO DATE FIELDS TOUCHED BY THIS*CL98KLD 
002500*                     PROGRAM, NO CHANGE REQUIRED.               *
002600*   2001-07-19  MBP  RECORD COUNT MOVED FROM DISPLAY TO THE      *CL01MBP 
002700*                     REPORT FILE SO IT IS PART OF THE PRINTED   *
002800*                     AUDIT TRAIL (REQUEST #2904).              *
002900******************************************************************
003000
003100 ENVIRONMENT DIVISION.
003200 CONFIGURATION SECTION.
003300 SPECIAL-NAMES.
003400     C01 IS TOP-OF-FORM.
003500
003600 INPUT-OUTPUT SECTION.
003700 FILE-CONTROL.
003800     SELECT PLAYER-FILE   ASSIGN TO PLYRFIL
003900            ORGANIZATION IS INDEXED
004000            ACCESS MODE  IS SEQUENTIAL
004100            RECORD KEY   IS PLYR-ID
004200            FILE STATUS  IS FS-PLYRFIL.
004300
004400     SELECT REPORT-FILE   ASSIGN TO RPTFILE
004500            ORGANIZATION IS LINE SEQUENTIAL
004600            FILE STATUS  IS FS-RPTFILE.
004700
004800 DATA DIVISION.
004900 FILE SECTION.
005000 FD  PLAYER-FILE
005100     LABEL RECORD IS STANDARD.
005200     COPY PLYRMAST.
005300
005400 FD  REPORT-FILE
005500     LABEL RECORD IS OMITTED.
005600 01  RPT-LINE                    PIC X(80).
005700
005800 WORKING-STORAGE SECTION.
005900     COPY RSLTWORK.
006000
006100 77  FS-PLYRFIL                  PIC X(02) VALUE SPACES.
006200 77  FS-RPTFILE                  PIC X(02) VALUE SPACES.
006300
006400 01  WS-SWITCHES.
006500     05  WS-PLYRFIL-EOF-FLG      PIC X(01) VALUE 'N'.
006600         88  PLYRFIL-EOF                    VALUE 'Y'.
006700
006800 01  WS-COUNTERS.
006900     05  WS-RECORDS-REWRITTEN    PIC 9(07) COMP VALUE ZERO.
007000     05  WS-RECORDS-CHANGED      PIC 9(07) COMP VALUE ZERO.
007100
007200 01  WS-OLD-GOAL-DIFF            PIC S9(05) VALUE ZERO.
007300 01  WS-NEW-GOAL-DIFF            PIC S9(05) VALUE ZERO.
007400
007500 01  WS-HEADING-LINE.
007600     05  FILLER                  PIC X(34) VALUE
007700                                 "GOAL-DIFFERENCE BACKPORT AUDIT".
007800     05  FILLER                  PIC X(46) VALUE SPACES.
007900
008000 01  WS-DETAIL-LINE.
008100     05  DTL-PLYR-ID             PIC Z(07)9.
008200     05  FILLER                  PIC X(01) VALUE SPACE.
008300     05  DTL-PLYR-NAME           PIC X(20).
008400     05  FILLER                  PIC X(05) VALUE "OLD =".
008500     05  DTL-OLD-GD              PIC -ZZZZ9.
008600     05  FILLER                  PIC X(02) VALUE SPACES.
008700     05  FILLER                  PIC X(05) VALUE "NEW =".
008800     05  DTL-NEW-GD              PIC -ZZZZ9.
008900     05  FILLER                  PIC X(02) VALUE SPACES.
009000     05  DTL-CHANGED-FLAG        PIC X(09).
009100     05  FILLER                  PIC X(15) VALUE SPACES.
009200
009300 01  WS-TRAILER-LINE.
009400     05  FILLER                  PIC X(21) VALUE
009500                                 "RECORDS REWRITTEN  :".
009600     05  TRL-REWRITTEN-COUNT     PIC ZZZZZZ9.
009700     05  FILLER                  PIC X(02) VALUE SPACES.
009800     05  FILLER                  PIC X(21) VALUE
009900                                 "RECORDS CORRECTED  :".
010000     05  TRL-CHANGED-COUNT       PIC ZZZZZZ9.
010100     05  FILLER                  PIC X(29) VALUE SPACES.
010200
010300 PROCEDURE DIVISION.
010400
010500 0000-MAIN-LINE.
010600     PERFORM 1000-INITIALIZE
010700        THRU 1000-INITIALIZE-EXIT
010800
010900     PERFORM 2000-PROCESS-PLAYER
011000        THRU 2000-PROCESS-PLAYER-EXIT
011100        UNTIL PLYRFIL-EOF
011200
011300     PERFORM 3000-PRINT-TRAILER
011400        THRU 3000-PRINT-TRAILER-EXIT
011500
011600     PERFORM 9000-TERMINATE
011700        THRU 9000-TERMINATE-EXIT
011800
011900     STOP RUN.
012000
012100 1000-INITIALIZE.
012200     OPEN I-O    PLAYER-FILE
012300     OPEN OUTPUT REPORT-FILE
012400
012500     MOVE WS-HEADING-LINE TO RPT-LINE
012600     WRITE RPT-LINE.
012700
012800 1000-INITIALIZE-EXIT.
012900     EXIT.
013000
013100 2000-PROCESS-PLAYER.
013200     READ PLAYER-FILE NEXT RECORD
013300         AT END
013400             MOVE 'Y' TO WS-PLYRFIL-EOF-FLG
013500             GO TO 2000-PROCESS-PLAYER-EXIT
013600     END-READ
013700
013800     MOVE PLYR-GOAL-DIFF TO WS-OLD-GOAL-DIFF
013900     COMPUTE WS-NEW-GOAL-DIFF =
014000         PLYR-GOALS-SCORD - PLYR-GOALS-CONCD
014100
014200     ADD 1 TO WS-RECORDS-REWRITTEN
014300
014400     MOVE PLYR-ID         TO DTL-PLYR-ID
014500     MOVE PLYR-NAME       TO DTL-PLYR-NAME
014600     MOVE WS-OLD-GOAL-DIFF TO DTL-OLD-GD
014700     MOVE WS-NEW-GOAL-DIFF TO DTL-NEW-GD
014800
014900     IF WS-NEW-GOAL-DIFF NOT = WS-OLD-GOAL-DIFF
015000         ADD 1 TO WS-RECORDS-CHANGED
015100         MOVE "CORRECTED" TO DTL-CHANGED-FLAG
015200     ELSE
015300         MOVE "UNCHANGED" TO DTL-CHANGED-FLAG
015400     END-IF
015500
015600     MOVE WS-NEW-GOAL-DIFF TO PLYR-GOAL-DIFF
015700     REWRITE PLYR-MASTER-RECORD
015800
015900     MOVE WS-DETAIL-LINE TO RPT-LINE
016000     WRITE RPT-LINE.
016100
016200 2000-PROCESS-PLAYER-EXIT.
016300     EXIT.
016400
016500 3000-PRINT-TRAILER.
016600     MOVE WS-RECORDS-REWRITTEN TO TRL-REWRITTEN-COUNT
016700     MOVE WS-RECORDS-CHANGED   TO TRL-CHANGED-COUNT
016800     MOVE WS-TRAILER-LINE TO RPT-LINE
016900     WRITE RPT-LINE.
017000
017100 3000-PRINT-TRAILER-EXIT.
017200     EXIT.
017300
017400 9000-TERMINATE.
017500     CLOSE PLAYER-FILE
017600     CLOSE REPORT-FILE.
017700
017800 9000-TERMINATE-EXIT.
017900     EXIT.

