000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    MTCHPOST.
000300 AUTHOR.        R J TILLMAN.
000400 INSTALLATION.  RIVALRY LEAGUE DATA PROCESSING.
000500 DATE-WRITTEN.  1989-02-06.
000600 DATE-COMPILED.
000700 SECURITY.      UNCLASSIFIED -- INTERNAL LEAGUE USE ONLY.
000800******************************************************************
000900* PROGRAM MTCHPOST -- MATCH POSTING ENGINE.                    *
001000*                                                                *
001100* READS THE MATCH TRANSACTION FILE (NEW GAME RESULTS) AND POSTS *
001200* EACH ONE TO THE PLAYER MASTER, CLASSIFYING WIN/LOSS/DRAW FOR  *
001300* BOTH SIDES AND ACCUMULATING MATCHES, GOALS, WINS, LOSSES,     *
001400* DRAWS AND LEAGUE POINTS (3-1-0).  WHEN THE MATCH IS TIED TO A *
001500* TOURNAMENT THE TOURNAMENT'S MATCH COUNT IS ALSO BUMPED.  A    *
001600* MATCH IS REJECTED (NOT POSTED) WHEN EITHER PLAYER OR THE      *
001700* TOURNAMENT CANNOT BE FOUND, THE HALF LENGTH IS OUT OF RANGE,  *
001800* OR THE GOAL FIELDS ARE NOT NUMERIC.                           *
001900*                                                                *
002000* CHANGE LOG.                                                    *
002100*   1989-02-06  RJT  ORIGINAL PROGRAM.                           *CL89RJT 
002200*   1989-02-06  RJT  WRITTEN AGAINST A SINGLE-SEASON LADDER,    * CL89RJT 
002300*                     NO TOURNAMENT CONCEPT YET.                *
002400*   1990-04-11  RJT  ADDED TOURNAMENT LOOKUP AND MATCH-COUNT     *CL90RJT 
002500*                     BUMP (TOURNAMENT-ID = 0 MEANS UNATTACHED).*
002600*   1991-07-30  RJT  POINTS NOW DERIVED FROM THE SHARED RESULT   *CL91RJT 
002700*                     ENGINE IN RSLTWORK RATHER THAN CODED       *
002800*                     INLINE A SECOND TIME.                     *
002900*   1994-11-02  KLD  ADDED HALF-LENGTH EDIT (MUST BE 3-6) AFTER  *CL94KLD 
003000*                     A BAD TRANSACTION POSTED A ONE-MINUTE      *
003100*                     HALF INTO THE STANDINGS.                  *
003200*   1996-02-20  KLD  ADDED GOAL-FIELD NUMERIC EDIT -- A          *CL96KLD 
003300*                     TRANSCRIPTION ERROR FROM THE SCOREKEEPER  *
003400*                     BLEW UP THE REWRITE WITH A SIZE ERROR.     *
003500*   1998-09-14  KLD  Y2K REVIEW -- MATCH-DATE IS CARRIED BUT     *CL98KLD 
003600*                     NOT EDITED HERE, FULL CCYYMMDD ALREADY.    *
003700*   2001-03-02  MBP  CONTROL TOTALS NOW DISPLAYED ON THE         *CL01MBP 
003800*                     OPERATOR CONSOLE AT END OF RUN (REQUEST    *
003900*                     #2290 -- OPERATIONS WANTED A RUN RECAP).  *
004000*   2006-10-18  MBP  REJECTED-TRANSACTION COUNT SPLIT OUT FROM   *CL06MBP
004100*                     MATCHES-POSTED SO THE RECAP BALANCES.      *
004200*   2009-02-17  DKR  WS-RSLT-PTS-WIN/-DRAW IN RSLTWORK WERE      *CL09DKR
004300*                     NEVER LOADED -- 2100-POST-ONE-SIDE WAS      *
004400*                     ADDING THEM IN WHILE STILL ZERO, SO NO WIN *
004500*                     OR DRAW EVER EARNED A POINT.  NOW LOADED    *
004600*                     RIGHT HERE AT START-UP (REQUEST #5521).    *
004700*   2009-03-05  DKR  DROPPED UPSI-0 IS WS-RERUN-SWITCH FROM       *CL09DKR
004800*                     SPECIAL-NAMES -- THE RERUN SWITCH WAS       *
004900*                     NEVER TESTED ANYWHERE IN THE PROGRAM, JUST  *
005000*                     DECLARED (REQUEST #5530).                  *
005100******************************************************************
005200
005300 ENVIRONMENT DIVISION.
005400 CONFIGURATION SECTION.
005500 SPECIAL-NAMES.
005600     C01 IS TOP-OF-FORM
005700     CLASS HALF-LEN-RANGE IS "3" THRU "6".
005800
005900 INPUT-OUTPUT SECTION.
006000 FILE-CONTROL.
006100     SELECT PLAYER-FILE  ASSIGN TO PLYRFIL
006200            ORGANIZATION IS INDEXED
006300            ACCESS MODE  IS RANDOM
006400            RECORD KEY   IS PLYR-ID
006500            FILE STATUS  IS FS-PLYRFIL.
006600
006700     SELECT MATCH-FILE   ASSIGN TO MTCHFIL
006800            ORGANIZATION IS INDEXED
006900            ACCESS MODE  IS RANDOM
007000            RECORD KEY   IS MTCH-ID
007100            FILE STATUS  IS FS-MTCHFIL.
007200
007300     SELECT TOURNAMENT-FILE ASSIGN TO TRNYFIL
007400            ORGANIZATION IS INDEXED
007500            ACCESS MODE  IS RANDOM
007600            RECORD KEY   IS TRNY-ID
007700            FILE STATUS  IS FS-TRNYFIL.
007800
007900     SELECT MATCH-TRANS-FILE ASSIGN TO MTCHTRAN
008000            ORGANIZATION IS LINE SEQUENTIAL
008100            FILE STATUS  IS FS-MTCHTRAN.
008200
008300 DATA DIVISION.
008400 FILE SECTION.
008500 FD  PLAYER-FILE
008600     LABEL RECORD IS STANDARD.
008700     COPY PLYRMAST.
008800
008900 FD  MATCH-FILE
009000     LABEL RECORD IS STANDARD.
009100     COPY MTCHTRNS.
009200
009300 FD  TOURNAMENT-FILE
009400     LABEL RECORD IS STANDARD.
009500     COPY TRNYMAST.
009600
009700 FD  MATCH-TRANS-FILE
009800     LABEL RECORD IS STANDARD.
009900 01  MTCHTRAN-REC                PIC X(86).
010000
010100 WORKING-STORAGE SECTION.
010200     COPY RSLTWORK.
010300
010400 77  FS-PLYRFIL                  PIC X(02) VALUE SPACES.
010500 77  FS-MTCHFIL                  PIC X(02) VALUE SPACES.
010600 77  FS-TRNYFIL                  PIC X(02) VALUE SPACES.
010700 77  FS-MTCHTRAN                 PIC X(02) VALUE SPACES.
010800
010900 01  WS-SWITCHES.
011000     05  WS-MTCHTRAN-EOF-FLG     PIC X(01) VALUE 'N'.
011100         88  MTCHTRAN-EOF                  VALUE 'Y'.
011200     05  WS-REJECT-FLG           PIC X(01) VALUE 'N'.
011300         88  THIS-TXN-REJECTED              VALUE 'Y'.
011400     05  WS-TOURN-PRESENT-FLG    PIC X(01) VALUE 'N'.
011500         88  TOURN-IS-PRESENT                VALUE 'Y'.
011600
011700 01  WS-CONTROL-TOTALS.
011800     05  WS-MATCHES-READ         PIC 9(07) COMP VALUE ZERO.
011900     05  WS-MATCHES-POSTED       PIC 9(07) COMP VALUE ZERO.
012000     05  WS-MATCHES-REJECTED     PIC 9(07) COMP VALUE ZERO.
012100     05  WS-GOALS-POSTED         PIC 9(09) COMP VALUE ZERO.
012200
012300 01  WS-WORK-FIELDS.
012400     05  WS-P1-SCORED            PIC 9(02) COMP VALUE ZERO.
012500     05  WS-P1-CONCEDED          PIC 9(02) COMP VALUE ZERO.
012600     05  WS-P2-SCORED            PIC 9(02) COMP VALUE ZERO.
012700     05  WS-P2-CONCEDED          PIC 9(02) COMP VALUE ZERO.
012800     05  WS-P1-SAVE-RECORD       PIC X(79) VALUE SPACES.
012900     05  WS-P2-SAVE-RECORD       PIC X(79) VALUE SPACES.
013000
013100 PROCEDURE DIVISION.
013200
013300 0000-MAIN-LINE.
013400     PERFORM 1000-INITIALIZE
013500        THRU 1000-INITIALIZE-EXIT
013600
013700     PERFORM 2000-POST-ONE-MATCH
013800        THRU 2000-POST-ONE-MATCH-EXIT
013900        UNTIL MTCHTRAN-EOF
014000
014100     PERFORM 3000-TERMINATE
014200        THRU 3000-TERMINATE-EXIT
014300
014400     STOP RUN.
014500
014600 1000-INITIALIZE.
014700     OPEN INPUT  MATCH-TRANS-FILE
014800     OPEN I-O    PLAYER-FILE
014900     OPEN I-O    MATCH-FILE
015000     OPEN I-O    TOURNAMENT-FILE
015100
015200     MOVE 3 TO WS-RSLT-PTS-WIN
015300     MOVE 1 TO WS-RSLT-PTS-DRAW
015400     MOVE 0 TO WS-RSLT-PTS-LOSS
015500
015600     IF  FS-MTCHTRAN NOT = "00"
015700         DISPLAY "MTCHPOST -- CANNOT OPEN MATCH-TRANS-FILE, "
015800                 "STATUS " FS-MTCHTRAN
015900         GO TO 1000-INITIALIZE-ABORT
016000     END-IF
016100
016200     PERFORM 2900-READ-MATCH-TRANS
016300        THRU 2900-READ-MATCH-TRANS-EXIT.
016400
016500     GO TO 1000-INITIALIZE-EXIT.
016600
016700 1000-INITIALIZE-ABORT.
016800     MOVE 'Y' TO WS-MTCHTRAN-EOF-FLG.
016900
017000 1000-INITIALIZE-EXIT.
017100     EXIT.
017200
017300 2000-POST-ONE-MATCH.
017400     MOVE 'N' TO WS-REJECT-FLG
017500     MOVE 'N' TO WS-TOURN-PRESENT-FLG
017600     ADD 1 TO WS-MATCHES-READ
017700
017800     MOVE MTCHTRAN-REC TO MTCH-TRANS-RECORD
017900
018000     MOVE MTCH-PLYR1-ID TO PLYR-ID
018100     READ PLAYER-FILE
018200         INVALID KEY
018300             MOVE 'Y' TO WS-REJECT-FLG
018400     END-READ
018500
018600     IF NOT THIS-TXN-REJECTED
018700         MOVE PLYR-MASTER-RECORD TO WS-P1-SAVE-RECORD
018800         MOVE MTCH-PLYR2-ID TO PLYR-ID
018900         READ PLAYER-FILE
019000             INVALID KEY
019100                 MOVE 'Y' TO WS-REJECT-FLG
019200         END-READ
019300     END-IF
019400
019500     IF THIS-TXN-REJECTED
019600         GO TO 2000-POST-ONE-MATCH-REJECT
019700     END-IF
019800
019900     MOVE PLYR-MASTER-RECORD TO WS-P2-SAVE-RECORD
020000
020100     IF MTCH-TOURN-ID NOT = ZERO
020200         MOVE 'Y' TO WS-TOURN-PRESENT-FLG
020300         MOVE MTCH-TOURN-ID TO TRNY-ID
020400         READ TOURNAMENT-FILE
020500             INVALID KEY
020600                 MOVE 'Y' TO WS-REJECT-FLG
020700         END-READ
020800         IF THIS-TXN-REJECTED
020900             GO TO 2000-POST-ONE-MATCH-REJECT
021000         END-IF
021100     END-IF
021200
021300     IF NOT (MTCH-HALF-LEN IS HALF-LEN-RANGE)
021400         MOVE 'Y' TO WS-REJECT-FLG
021500         GO TO 2000-POST-ONE-MATCH-REJECT
021600     END-IF
021700
021800     IF NOT (MTCH-PLYR1-GOALS IS NUMERIC
021900         AND MTCH-PLYR2-GOALS IS NUMERIC)
022000         MOVE 'Y' TO WS-REJECT-FLG
022100         GO TO 2000-POST-ONE-MATCH-REJECT
022200     END-IF
022300
022400     MOVE MTCH-PLYR1-GOALS TO WS-P1-SCORED
022500     MOVE MTCH-PLYR2-GOALS TO WS-P1-CONCEDED
022600     MOVE MTCH-PLYR2-GOALS TO WS-P2-SCORED
022700     MOVE MTCH-PLYR1-GOALS TO WS-P2-CONCEDED
022800
022900     MOVE WS-P1-SAVE-RECORD TO PLYR-MASTER-RECORD
023000     PERFORM 2100-POST-ONE-SIDE
023100        THRU 2100-POST-ONE-SIDE-EXIT
023200     MOVE PLYR-MASTER-RECORD TO WS-P1-SAVE-RECORD
023300
023400     MOVE WS-P2-SAVE-RECORD TO PLYR-MASTER-RECORD
023500     MOVE WS-P2-SCORED   TO WS-P1-SCORED
023600     MOVE WS-P2-CONCEDED TO WS-P1-CONCEDED
023700     PERFORM 2100-POST-ONE-SIDE
023800        THRU 2100-POST-ONE-SIDE-EXIT
023900     MOVE PLYR-MASTER-RECORD TO WS-P2-SAVE-RECORD
024000
024100     MOVE WS-P1-SAVE-RECORD TO PLYR-MASTER-RECORD
024200     MOVE MTCH-PLYR1-ID TO PLYR-ID
024300     REWRITE PLYR-MASTER-RECORD
024400         INVALID KEY
024500             DISPLAY "MTCHPOST -- REWRITE FAILED PLAYER1 "
024600                     PLYR-ID
024700     END-REWRITE
024800
024900     MOVE WS-P2-SAVE-RECORD TO PLYR-MASTER-RECORD
025000     MOVE MTCH-PLYR2-ID TO PLYR-ID
025100     REWRITE PLYR-MASTER-RECORD
025200         INVALID KEY
025300             DISPLAY "MTCHPOST -- REWRITE FAILED PLAYER2 "
025400                     PLYR-ID
025500     END-REWRITE
025600
025700     IF TOURN-IS-PRESENT
025800         ADD 1 TO TRNY-MATCHES-CNT
025900         REWRITE TRNY-MASTER-RECORD
026000             INVALID KEY
026100                 DISPLAY "MTCHPOST -- REWRITE FAILED TOURN "
026200                         TRNY-ID
026300         END-REWRITE
026400     END-IF
026500
026600     WRITE MTCH-TRANS-RECORD
026700         INVALID KEY
026800             DISPLAY "MTCHPOST -- WRITE FAILED MATCH "
026900                     MTCH-ID
027000     END-WRITE
027100
027200     ADD 1 TO WS-MATCHES-POSTED
027300     ADD MTCH-PLYR1-GOALS TO WS-GOALS-POSTED
027400     ADD MTCH-PLYR2-GOALS TO WS-GOALS-POSTED
027500
027600     GO TO 2000-POST-ONE-MATCH-NEXT.
027700
027800 2000-POST-ONE-MATCH-REJECT.
027900     ADD 1 TO WS-MATCHES-REJECTED
028000     DISPLAY "MTCHPOST -- TRANSACTION REJECTED, MATCH "
028100             MTCH-ID.
028200
028300 2000-POST-ONE-MATCH-NEXT.
028400     PERFORM 2900-READ-MATCH-TRANS
028500        THRU 2900-READ-MATCH-TRANS-EXIT.
028600
028700 2000-POST-ONE-MATCH-EXIT.
028800     EXIT.
028900
029000 2100-POST-ONE-SIDE.
029100     PERFORM 2150-CLASSIFY-RESULT
029200        THRU 2150-CLASSIFY-RESULT-EXIT
029300
029400     ADD 1            TO PLYR-TOTAL-MATCHES
029500     ADD WS-P1-SCORED   TO PLYR-GOALS-SCORD
029600     ADD WS-P1-CONCEDED TO PLYR-GOALS-CONCD
029700     COMPUTE PLYR-GOAL-DIFF =
029800         PLYR-GOAL-DIFF + WS-P1-SCORED - WS-P1-CONCEDED
029900
030000     IF RSLT-IS-WIN
030100         ADD 1 TO PLYR-WINS
030200         ADD WS-RSLT-PTS-WIN TO PLYR-POINTS
030300     ELSE
030400         IF RSLT-IS-DRAW
030500             ADD 1 TO PLYR-DRAWS
030600             ADD WS-RSLT-PTS-DRAW TO PLYR-POINTS
030700         ELSE
030800             ADD 1 TO PLYR-LOSSES
030900         END-IF
031000     END-IF.
031100
031200 2100-POST-ONE-SIDE-EXIT.
031300     EXIT.
031400
031500 2150-CLASSIFY-RESULT.
031600     IF WS-P1-SCORED > WS-P1-CONCEDED
031700         SET RSLT-IS-WIN  TO TRUE
031800     ELSE
031900         IF WS-P1-SCORED < WS-P1-CONCEDED
032000             SET RSLT-IS-LOSS TO TRUE
032100         ELSE
032200             SET RSLT-IS-DRAW TO TRUE
032300         END-IF
032400     END-IF.
032500
032600 2150-CLASSIFY-RESULT-EXIT.
032700     EXIT.
032800
032900 2900-READ-MATCH-TRANS.
033000     READ MATCH-TRANS-FILE
033100         AT END
033200             MOVE 'Y' TO WS-MTCHTRAN-EOF-FLG
033300     END-READ.
033400
033500 2900-READ-MATCH-TRANS-EXIT.
033600     EXIT.
033700
033800 3000-TERMINATE.
033900     DISPLAY "MTCHPOST -- RUN RECAP ------------------------"
034000     DISPLAY "MTCHPOST -- MATCHES READ     : " WS-MATCHES-READ
034100     DISPLAY "MTCHPOST -- MATCHES POSTED   : " WS-MATCHES-POSTED
034200     DISPLAY "MTCHPOST -- MATCHES REJECTED : "
034300             WS-MATCHES-REJECTED
034400     DISPLAY "MTCHPOST -- TOTAL GOALS POSTED: " WS-GOALS-POSTED
034500
034600     CLOSE MATCH-TRANS-FILE
034700     CLOSE PLAYER-FILE
034800     CLOSE MATCH-FILE
034900     CLOSE TOURNAMENT-FILE.
035000
035100 3000-TERMINATE-EXIT.
035200     EXIT.

