000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    LEADBRD.
000300 AUTHOR.        R J TILLMAN.
000400 INSTALLATION.  RIVALRY LEAGUE DATA PROCESSING.
000500 DATE-WRITTEN.  1990-05-02.
000600 DATE-COMPILED.
000700 SECURITY.      UNCLASSIFIED -- INTERNAL LEAGUE USE ONLY.
000800******************************************************************
000900* PROGRAM LEADBRD -- LEAGUE LEADERBOARD.                        *
001000*                                                                *
001100* SORTS THE ENTIRE PLAYER MASTER DESCENDING ON POINTS, THEN      *
001200* DESCENDING ON GOAL DIFFERENCE, PRINTS A RANKED TABLE, AND      *
001300* TRAILS IT WITH A PLAYER COUNT AND GRAND TOTALS OF MATCHES AND  *
001400* GOALS.  PLAYERS TIED ON BOTH KEYS KEEP THEIR ORIGINAL MASTER   *
001500* FILE ORDER -- A SEQUENCE NUMBER CARRIED AS A THIRD, ASCENDING  *
001600* SORT KEY FORCES THIS, SINCE THE SORT VERB ITSELF DOES NOT      *
001700* PROMISE TO LEAVE TIED RECORDS IN THEIR ORIGINAL ORDER.         *
001800*                                                                *
001900* CHANGE LOG.                                                    *
002000*   1990-05-02  RJT  ORIGINAL PROGRAM.                           *CL90RJT 
002100*   1993-08-17  RJT  ADDED THE SEQUENCE-NUMBER TIE-BREAK KEY --   CL93RJT 
002200*                     WITHOUT IT TWO PLAYERS TIED ON POINTS AND  *
002300*                     GOAL DIFFERENCE COULD SWAP RANK FROM ONE   *
002400*                     RUN TO THE NEXT (REQUEST #0641).          *
002500*   1998-11-30  KLD  Y2K REVIEW -- NO DATE FIELDS ON THIS REPORT, CL98KLD 
002600*                     NO CHANGE REQUIRED.                        *
002700*   2002-04-09  MBP  TRAILER LINE NOW SHOWS GRAND TOTAL GOALS AS *CL02MBP
002800*                     WELL AS MATCHES (REQUEST #3355).          *
002900*   2009-03-05  DKR  WS-GOAL-DIFF-BIAS OF +10000 DID NOT COVER    *CL09DKR
003000*                     THE FULL RANGE PLYR-GOAL-DIFF CAN HOLD      *
003100*                     (PIC S9(05), +/-99999) -- A PLAYER BELOW    *
003200*                     -10000 PRODUCED A NEGATIVE COMPUTE RESULT    *
003300*                     STORED INTO THE UNSIGNED LSR-GOAL-DIFF SORT  *
003400*                     KEY AS AN UNSIGNED MAGNITUDE, SCRAMBLING     *
003500*                     THE RANKING.  BIAS RAISED TO +100000 AND     *
003600*                     LSR-GOAL-DIFF/WS-GOAL-DIFF-BIAS WIDENED TO   *
003700*                     6 DIGITS TO COVER THE FIELD'S FULL RANGE     *
003800*                     (REQUEST #5530).                            *
003900******************************************************************
004000
004100 ENVIRONMENT DIVISION.
004200 CONFIGURATION SECTION.
004300 SPECIAL-NAMES.
004400     C01 IS TOP-OF-FORM.
004500
004600 INPUT-OUTPUT SECTION.
004700 FILE-CONTROL.
004800     SELECT PLAYER-FILE    ASSIGN TO PLYRFIL
004900            ORGANIZATION IS INDEXED
005000            ACCESS MODE  IS SEQUENTIAL
005100            RECORD KEY   IS PLYR-ID
005200            FILE STATUS  IS FS-PLYRFIL.
005300
005400     SELECT LEAD-SORT-FILE ASSIGN TO SRTWORK.
005500
005600     SELECT REPORT-FILE    ASSIGN TO RPTFILE
005700            ORGANIZATION IS LINE SEQUENTIAL
005800            FILE STATUS  IS FS-RPTFILE.
005900
006000 DATA DIVISION.
006100 FILE SECTION.
006200 FD  PLAYER-FILE
006300     LABEL RECORD IS STANDARD.
006400     COPY PLYRMAST.
006500
006600 SD  LEAD-SORT-FILE.
006700 01  LSR-RECORD.
006800     05  LSR-POINTS              PIC 9(05).
006900     05  LSR-GOAL-DIFF           PIC 9(06).
007000     05  LSR-SEQ-NO              PIC 9(07).
007100     05  LSR-PLYR-ID             PIC 9(08).
007200     05  LSR-PLYR-NAME           PIC X(20).
007300     05  LSR-MATCHES             PIC 9(04).
007400     05  LSR-WINS                PIC 9(04).
007500     05  LSR-DRAWS               PIC 9(04).
007600     05  LSR-LOSSES              PIC 9(04).
007700     05  LSR-GOALS-FOR           PIC 9(05).
007800     05  LSR-GOALS-AGN           PIC 9(05).
007900     05  LSR-TRUE-GOAL-DIFF      PIC S9(05).
008000
008100 FD  REPORT-FILE
008200     LABEL RECORD IS OMITTED.
008300 01  RPT-LINE                    PIC X(80).
008400
008500 WORKING-STORAGE SECTION.
008600     COPY RSLTWORK.
008700
008800 77  FS-PLYRFIL                  PIC X(02) VALUE SPACES.
008900 77  FS-RPTFILE                  PIC X(02) VALUE SPACES.
009000
009100 01  WS-SWITCHES.
009200     05  WS-PLYRFIL-EOF-FLG      PIC X(01) VALUE 'N'.
009300         88  PLYRFIL-EOF                    VALUE 'Y'.
009400     05  WS-SORT-EOF-FLG         PIC X(01) VALUE 'N'.
009500         88  SORT-RETURN-EOF                VALUE 'Y'.
009600
009700 01  WS-COUNTERS.
009800     05  WS-SEQ-NO               PIC 9(07) COMP VALUE ZERO.
009900     05  WS-RANK-NO              PIC 9(05) COMP VALUE ZERO.
010000     05  WS-PLAYER-COUNT         PIC 9(05) COMP VALUE ZERO.
010100     05  WS-GRAND-MATCHES        PIC 9(09) COMP VALUE ZERO.
010200     05  WS-GRAND-GOALS          PIC 9(09) COMP VALUE ZERO.
010300
010400* THE SORT VERB ADDS 100000 TO THE TRUE, SIGNED GOAL DIFFERENCE SO
010500* A DESCENDING SORT ON AN UNSIGNED KEY RANKS NEGATIVE DIFFERENCES
010600* CORRECTLY AGAINST POSITIVE ONES.  THE BIAS IS REMOVED ON OUTPUT.
010700* PLYR-GOAL-DIFF IS PIC S9(05), +/-99999 -- THE BIAS MUST COVER
010800* THE WHOLE RANGE THE FIELD CAN HOLD, NOT JUST THE MIDDLE OF IT,
010900* SO IT IS SIZED TO THE FIELD'S FULL MAGNITUDE, NOT A "REALISTIC"
011000* SEASON TOTAL (REQUEST #5530).
011100 77  WS-GOAL-DIFF-BIAS           PIC S9(06) COMP VALUE +100000.
011200
011300 01  WS-HEADING-LINE.
011400     05  FILLER                  PIC X(26) VALUE
011500                                 "LEAGUE LEADERBOARD".
011600     05  FILLER                  PIC X(54) VALUE SPACES.
011700
011800 01  WS-COLUMN-LINE.
011900     05  FILLER PIC X(05) VALUE "RANK ".
012000     05  FILLER PIC X(20) VALUE "PLAYER NAME         ".
012100     05  FILLER PIC X(05) VALUE "  MP ".
012200     05  FILLER PIC X(05) VALUE "   W ".
012300     05  FILLER PIC X(05) VALUE "   D ".
012400     05  FILLER PIC X(05) VALUE "   L ".
012500     05  FILLER PIC X(06) VALUE "   GF ".
012600     05  FILLER PIC X(06) VALUE "   GA ".
012700     05  FILLER PIC X(06) VALUE "   GD ".
012800     05  FILLER PIC X(06) VALUE "  PTS ".
012900     05  FILLER PIC X(11) VALUE SPACES.
013000
013100 01  WS-DETAIL-LINE.
013200     05  DTL-RANK                PIC Z9.
013300     05  FILLER                  PIC X(03) VALUE SPACES.
013400     05  DTL-PLYR-NAME           PIC X(20).
013500     05  DTL-MATCHES             PIC ZZZ9.
013600     05  FILLER                  PIC X(01) VALUE SPACE.
013700     05  DTL-WINS                PIC ZZZ9.
013800     05  FILLER                  PIC X(01) VALUE SPACE.
013900     05  DTL-DRAWS               PIC ZZZ9.
014000     05  FILLER                  PIC X(01) VALUE SPACE.
014100     05  DTL-LOSSES              PIC ZZZ9.
014200     05  FILLER                  PIC X(01) VALUE SPACE.
014300     05  DTL-GOALS-FOR           PIC ZZZZ9.
014400     05  FILLER                  PIC X(01) VALUE SPACE.
014500     05  DTL-GOALS-AGN           PIC ZZZZ9.
014600     05  FILLER                  PIC X(01) VALUE SPACE.
014700     05  DTL-GOAL-DIFF           PIC -ZZZZ9.
014800     05  FILLER                  PIC X(01) VALUE SPACE.
014900     05  DTL-POINTS              PIC ZZZZ9.
015000     05  FILLER                  PIC X(15) VALUE SPACES.
015100
015200 01  WS-TRAILER-LINE.
015300     05  FILLER                  PIC X(17) VALUE
015400                                 "PLAYERS RANKED  :".
015500     05  TRL-PLAYER-COUNT        PIC ZZZZ9.
015600     05  FILLER                  PIC X(02) VALUE SPACES.
015700     05  FILLER                  PIC X(17) VALUE
015800                                 "TOTAL MATCHES   :".
015900     05  TRL-MATCH-COUNT         PIC ZZZZZZZZ9.
016000     05  FILLER                  PIC X(02) VALUE SPACES.
016100     05  FILLER                  PIC X(13) VALUE
016200                                 "TOTAL GOALS :".
016300     05  TRL-GOAL-COUNT          PIC ZZZZZZZZ9.
016400     05  FILLER                  PIC X(05) VALUE SPACES.
016500
016600 PROCEDURE DIVISION.
016700
016800 0000-MAIN-LINE.
016900     PERFORM 1000-INITIALIZE
017000        THRU 1000-INITIALIZE-EXIT
017100
017200     SORT LEAD-SORT-FILE
017300         DESCENDING KEY LSR-POINTS
017400         DESCENDING KEY LSR-GOAL-DIFF
017500         ASCENDING  KEY LSR-SEQ-NO
017600         INPUT PROCEDURE  2000-SORT-INPUT
017700         OUTPUT PROCEDURE 3000-SORT-OUTPUT
017800
017900     PERFORM 4000-PRINT-TRAILER
018000        THRU 4000-PRINT-TRAILER-EXIT
018100
018200     PERFORM 9000-TERMINATE
018300        THRU 9000-TERMINATE-EXIT
018400
018500     STOP RUN.
018600
018700 1000-INITIALIZE.
018800     OPEN OUTPUT REPORT-FILE
018900     MOVE WS-HEADING-LINE TO RPT-LINE
019000     WRITE RPT-LINE
019100     MOVE WS-COLUMN-LINE TO RPT-LINE
019200     WRITE RPT-LINE.
019300
019400 1000-INITIALIZE-EXIT.
019500     EXIT.
019600
019700 2000-SORT-INPUT.
019800     OPEN INPUT PLAYER-FILE
019900
020000     PERFORM 2100-READ-PLAYER
020100        THRU 2100-READ-PLAYER-EXIT
020200        UNTIL PLYRFIL-EOF
020300
020400     CLOSE PLAYER-FILE.
020500
020600 2000-SORT-INPUT-EXIT.
020700     EXIT.
020800
020900 2100-READ-PLAYER.
021000     READ PLAYER-FILE NEXT RECORD
021100         AT END
021200             MOVE 'Y' TO WS-PLYRFIL-EOF-FLG
021300             GO TO 2100-READ-PLAYER-EXIT
021400     END-READ
021500
021600     ADD 1 TO WS-SEQ-NO
021700
021800     MOVE PLYR-POINTS     TO LSR-POINTS
021900     COMPUTE LSR-GOAL-DIFF =
022000         PLYR-GOAL-DIFF + WS-GOAL-DIFF-BIAS
022100     MOVE WS-SEQ-NO       TO LSR-SEQ-NO
022200     MOVE PLYR-ID         TO LSR-PLYR-ID
022300     MOVE PLYR-NAME       TO LSR-PLYR-NAME
022400     MOVE PLYR-TOTAL-MATCHES TO LSR-MATCHES
022500     MOVE PLYR-WINS       TO LSR-WINS
022600     MOVE PLYR-DRAWS      TO LSR-DRAWS
022700     MOVE PLYR-LOSSES     TO LSR-LOSSES
022800     MOVE PLYR-GOALS-SCORD TO LSR-GOALS-FOR
022900     MOVE PLYR-GOALS-CONCD TO LSR-GOALS-AGN
023000     MOVE PLYR-GOAL-DIFF  TO LSR-TRUE-GOAL-DIFF
023100
023200     RELEASE LSR-RECORD.
023300
023400 2100-READ-PLAYER-EXIT.
023500     EXIT.
023600
023700 3000-SORT-OUTPUT.
023800     PERFORM 3100-RETURN-ONE
023900        THRU 3100-RETURN-ONE-EXIT
024000        UNTIL SORT-RETURN-EOF.
024100
024200 3000-SORT-OUTPUT-EXIT.
024300     EXIT.
024400
024500 3100-RETURN-ONE.
024600     RETURN LEAD-SORT-FILE
024700         AT END
024800             MOVE 'Y' TO WS-SORT-EOF-FLG
024900             GO TO 3100-RETURN-ONE-EXIT
025000     END-RETURN
025100
025200     ADD 1 TO WS-RANK-NO
025300     ADD 1 TO WS-PLAYER-COUNT
025400     ADD LSR-MATCHES TO WS-GRAND-MATCHES
025500     ADD LSR-GOALS-FOR TO WS-GRAND-GOALS
025600     ADD LSR-GOALS-AGN TO WS-GRAND-GOALS
025700
025800     MOVE WS-RANK-NO         TO DTL-RANK
025900     MOVE LSR-PLYR-NAME      TO DTL-PLYR-NAME
026000     MOVE LSR-MATCHES        TO DTL-MATCHES
026100     MOVE LSR-WINS           TO DTL-WINS
026200     MOVE LSR-DRAWS          TO DTL-DRAWS
026300     MOVE LSR-LOSSES         TO DTL-LOSSES
026400     MOVE LSR-GOALS-FOR      TO DTL-GOALS-FOR
026500     MOVE LSR-GOALS-AGN      TO DTL-GOALS-AGN
026600     MOVE LSR-TRUE-GOAL-DIFF TO DTL-GOAL-DIFF
026700     MOVE LSR-POINTS         TO DTL-POINTS
026800
026900     MOVE WS-DETAIL-LINE TO RPT-LINE
027000     WRITE RPT-LINE.
027100
027200 3100-RETURN-ONE-EXIT.
027300     EXIT.
027400
027500 4000-PRINT-TRAILER.
027600     MOVE WS-PLAYER-COUNT  TO TRL-PLAYER-COUNT
027700     MOVE WS-GRAND-MATCHES TO TRL-MATCH-COUNT
027800     MOVE WS-GRAND-GOALS   TO TRL-GOAL-COUNT
027900     MOVE WS-TRAILER-LINE TO RPT-LINE
028000     WRITE RPT-LINE.
028100
028200 4000-PRINT-TRAILER-EXIT.
028300     EXIT.
028400
028500 9000-TERMINATE.
028600     CLOSE REPORT-FILE.
028700
028800 9000-TERMINATE-EXIT.
028900     EXIT.

