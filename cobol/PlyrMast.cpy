000100******************************************************************
000200* COPYBOOK   : PLYRMAST                                        *
000300* PURPOSE    : RECORD LAYOUT FOR THE PLAYER MASTER FILE.       *
000400*              ONE RECORD PER RIVALRY-TRACKER PLAYER, KEYED BY  *
000500*              PLYR-ID.  HOLDS THE CUMULATIVE MATCH COUNTERS    *
000600*              POSTED BY MTCHPOST, ADJUSTED BY MTCHAMND AND     *
000700*              GDBACKPT, AND READ BY TRNYSTND, HEADHEAD,        *
000800*              PLYRSTAT AND LEADBRD.                            *
000900*                                                               *
001000* HISTORY.                                                      *
001100*   1989-02-06  RJT  ORIGINAL LAYOUT.                            *CL89RJT 
001200*   1991-07-30  RJT  ADDED PLYR-DRAWS AND PLYR-POINTS SO THE     *CL91RJT 
001300*                     3-1-0 LEAGUE RULE COULD BE STORED RATHER   *
001400*                     THAN RE-DERIVED ON EVERY REPORT.           *
001500*   1994-11-02  KLD  WIDENED PLYR-GOAL-SCORD/CONCD TO 9(05) --    CL94KLD 
001600*                     9(03) OVERFLOWED ON THE SPRING SEASON      *
001700*                     CARRY-FORWARD RUN.                         *
001800*   1998-09-14  KLD  Y2K REVIEW -- NO DATE FIELDS IN THIS RECORD,*CL98KLD 
001900*                     NO CHANGE REQUIRED.                       *
002000*   2003-05-19  MBP  ADDED THE CHARACTER-TABLE REDEFINE OF       *CL03MBP 
002100*                     PLYR-NAME FOR THE INITIAL-LETTER SORT      *
002200*                     BREAK USED BY TRNYSTND (REQUEST #4471).   *
002300******************************************************************
002400
002500 01  PLYR-MASTER-RECORD.
002600     05  PLYR-ID                 PIC 9(08).
002700     05  PLYR-NAME               PIC X(20).
002800     05  PLYR-TOTAL-MATCHES      PIC 9(04).
002900     05  PLYR-GOALS-SCORD        PIC 9(05).
003000     05  PLYR-GOALS-CONCD        PIC 9(05).
003100     05  PLYR-GOAL-DIFF          PIC S9(05).
003200     05  PLYR-WINS               PIC 9(04).
003300     05  PLYR-LOSSES             PIC 9(04).
003400     05  PLYR-DRAWS              PIC 9(04).
003500     05  PLYR-POINTS             PIC 9(05).
003600     05  FILLER                  PIC X(15).
003700
003800 01  PLYR-NAME-CHAR-TABLE REDEFINES PLYR-MASTER-RECORD.
003900     05  FILLER                  PIC X(08).
004000     05  PLYR-NAME-CHARS         OCCURS 20 TIMES
004100                                  INDEXED BY IDX-PLYR-NAME-CHAR
004200                                  PIC X(01).
004300     05  FILLER                  PIC X(51).

