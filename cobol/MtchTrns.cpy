000100******************************************************************
000200* COPYBOOK   : MTCHTRNS                                        *
000300* PURPOSE    : RECORD LAYOUT FOR THE MATCH FILE.  ONE RECORD    *
000400*              PER HEAD-TO-HEAD GAME, KEYED BY MTCH-ID.  WRITTEN*
000500*              BY MTCHPOST WHEN A NEW MATCH IS POSTED, REWRITTEN*
000600*              BY MTCHAMND ON A SCORE CORRECTION, AND READ BY   *
000700*              TRNYSTND, HEADHEAD AND PLYRSTAT.                 *
000800*                                                               *
000900* HISTORY.                                                      *
001000*   1989-02-06  RJT  ORIGINAL LAYOUT (NO TOURNAMENT TIE-IN).     *CL89RJT 
001100*   1990-04-11  RJT  ADDED MTCH-TOURN-ID SO A MATCH CAN BELONG   *CL90RJT 
001200*                     TO A TOURNAMENT; ZERO MEANS UNATTACHED.    *
001300*   1994-11-02  KLD  ADDED MTCH-TEAM1/MTCH-TEAM2 -- INFORMATIONAL*CL94KLD 
001400*                     ONLY, NOT USED IN ANY CALCULATION.         *
001500*   1996-02-20  KLD  ADDED MTCH-HALF-LEN AND MTCH-COMPLETED-FLG. *CL96KLD 
001600*   1998-09-14  KLD  Y2K -- MTCH-DATE IS A FULL 8-DIGIT CCYYMMDD *CL98KLD 
001700*                     FIELD, ALWAYS WAS, NO CHANGE REQUIRED.     *
001800******************************************************************
001900
002000 01  MTCH-TRANS-RECORD.
002100     05  MTCH-ID                 PIC 9(08).
002200     05  MTCH-PLYR1-ID            PIC 9(08).
002300     05  MTCH-PLYR2-ID            PIC 9(08).
002400     05  MTCH-PLYR1-GOALS         PIC 9(02).
002500     05  MTCH-PLYR2-GOALS         PIC 9(02).
002600     05  MTCH-DATE                PIC 9(08).
002700     05  MTCH-TOURN-ID            PIC 9(08).
002800     05  MTCH-TEAM1               PIC X(15).
002900     05  MTCH-TEAM2               PIC X(15).
003000     05  MTCH-HALF-LEN            PIC 9(01).
003100     05  MTCH-COMPLETED-FLG       PIC X(01).
003200         88  MTCH-IS-COMPLETED              VALUE 'Y'.
003300         88  MTCH-NOT-COMPLETED             VALUE 'N'.
003400     05  FILLER                   PIC X(10).
003500
003600 01  MTCH-DATE-VIEW REDEFINES MTCH-TRANS-RECORD.
003700     05  FILLER                   PIC X(28).
003800     05  MTCH-DATE-PARTS.
003900         10  MTCH-DATE-CCYY       PIC 9(04).
004000         10  MTCH-DATE-MM         PIC 9(02).
004100         10  MTCH-DATE-DD         PIC 9(02).
004200     05  FILLER                   PIC X(50).

