000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    HEADHEAD.
000300 AUTHOR.        K L DORSEY.
000400 INSTALLATION.  RIVALRY LEAGUE DATA PROCESSING.
000500 DATE-WRITTEN.  1994-11-09.
000600 DATE-COMPILED.
000700 SECURITY.      UNCLASSIFIED -- INTERNAL LEAGUE USE ONLY.
000800******************************************************************
000900* PROGRAM HEADHEAD -- HEAD-TO-HEAD STATISTICS.                  *
001000*                                                                *
001100* PROMPTS FOR TWO PLAYER-IDS AND SCANS THE MATCH FILE FOR EVERY *
001200* MATCH BETWEEN THEM, IN EITHER ORIENTATION.  WHEN THE REQUESTED*
001300* PLAYER1 IS STORED AS PLAYER2 ON A MATCH RECORD, THE GOALS ARE *
001400* SWAPPED BEFORE ACCUMULATING SO EVERY TOTAL IS ALWAYS FROM     *
001500* PLAYER1'S PERSPECTIVE.  PRINTS TOTALS, WIN RATES AND AVERAGE  *
001600* GOALS FOR BOTH PLAYERS, ALL ZERO WHEN THEY HAVE NEVER MET.    *
001700*                                                                *
001800* CHANGE LOG.                                                    *
001900*   1994-11-09  KLD  ORIGINAL PROGRAM.                           *CL94KLD 
002000*   1996-02-20  KLD  FIXED THE SWAP -- AN EARLIER CUT TESTED     *CL96KLD 
002100*                     PLYR2-ID ONLY, SO A MATCH WHERE NEITHER    *
002200*                     REQUESTED PLAYER WAS IN THE PLAYER1 SLOT  *
002300*                     SILENTLY COUNTED AS UNSWAPPED.             *
002400*   1998-09-14  KLD  Y2K REVIEW -- MATCH-DATE NOT USED BY THIS    CL98KLD 
002500*                     REPORT, NO CHANGE REQUIRED.                *
002600*   2005-03-11  MBP  WIN RATE AND AVERAGE GOALS NOW ROUNDED TO    CL05MBP 
002700*                     4 DECIMAL PLACES INSTEAD OF TRUNCATED      *
002800*                     (REQUEST #4010 -- LEAGUE SECRETARY WANTED  *
002900*                     THE SAME PRECISION AS THE PLAYER-DETAIL    *
003000*                     REPORT).                                  *
003100******************************************************************
003200
003300 ENVIRONMENT DIVISION.
003400 CONFIGURATION SECTION.
003500 SPECIAL-NAMES.
003600     C01 IS TOP-OF-FORM.
003700
003800 INPUT-OUTPUT SECTION.
003900 FILE-CONTROL.
004000     SELECT PLAYER-FILE  ASSIGN TO PLYRFIL
004100            ORGANIZATION IS INDEXED
004200            ACCESS MODE  IS RANDOM
004300            RECORD KEY   IS PLYR-ID
004400            FILE STATUS  IS FS-PLYRFIL.
004500
004600     SELECT MATCH-FILE   ASSIGN TO MTCHFIL
004700            ORGANIZATION IS INDEXED
004800            ACCESS MODE  IS SEQUENTIAL
004900            RECORD KEY   IS MTCH-ID
005000            FILE STATUS  IS FS-MTCHFIL.
005100
005200     SELECT REPORT-FILE  ASSIGN TO RPTFILE
005300            ORGANIZATION IS LINE SEQUENTIAL
005400            FILE STATUS  IS FS-RPTFILE.
005500
005600 DATA DIVISION.
005700 FILE SECTION.
005800 FD  PLAYER-FILE
005900     LABEL RECORD IS STANDARD.
006000     COPY PLYRMAST.
006100
006200 FD  MATCH-FILE
006300     LABEL RECORD IS STANDARD.
006400     COPY MTCHTRNS.
006500
006600 FD  REPORT-FILE
006700     LABEL RECORD IS OMITTED.
006800 01  RPT-LINE                    PIC X(80).
006900
007000 WORKING-STORAGE SECTION.
007100     COPY RSLTWORK.
007200
007300 77  FS-PLYRFIL                  PIC X(02) VALUE SPACES.
007400 77  FS-MTCHFIL                  PIC X(02) VALUE SPACES.
007500 77  FS-RPTFILE                  PIC X(02) VALUE SPACES.
007600
007700 01  WS-SWITCHES.
007800     05  WS-MTCHFIL-EOF-FLG      PIC X(01) VALUE 'N'.
007900         88  MTCHFIL-EOF                    VALUE 'Y'.
008000
008100 01  WS-REQUEST.
008200     05  WS-REQ-PLYR1-ID         PIC 9(08) VALUE ZERO.
008300     05  WS-REQ-PLYR2-ID         PIC 9(08) VALUE ZERO.
008400
008500 01  WS-REQ-NAMES.
008600     05  WS-REQ-PLYR1-NAME       PIC X(20) VALUE SPACES.
008700     05  WS-REQ-PLYR2-NAME       PIC X(20) VALUE SPACES.
008800
008900 01  WS-ACCUMULATORS.
009000     05  WS-H2H-MATCHES          PIC 9(07) COMP VALUE ZERO.
009100     05  WS-H2H-P1-WINS          PIC 9(07) COMP VALUE ZERO.
009200     05  WS-H2H-P2-WINS          PIC 9(07) COMP VALUE ZERO.
009300     05  WS-H2H-DRAWS            PIC 9(07) COMP VALUE ZERO.
009400     05  WS-H2H-P1-GOALS         PIC 9(09) COMP VALUE ZERO.
009500     05  WS-H2H-P2-GOALS         PIC 9(09) COMP VALUE ZERO.
009600
009700 01  WS-SIDE-WORK.
009800     05  WS-P1-GOALS-THIS        PIC 9(02) VALUE ZERO.
009900     05  WS-P2-GOALS-THIS        PIC 9(02) VALUE ZERO.
010000
010100 01  WS-RESULT-RATES.
010200     05  WS-P1-WIN-RATE          PIC 9V9999 VALUE ZERO.
010300     05  WS-P2-WIN-RATE          PIC 9V9999 VALUE ZERO.
010400     05  WS-P1-AVG-GOALS         PIC 99V9999 VALUE ZERO.
010500     05  WS-P2-AVG-GOALS         PIC 99V9999 VALUE ZERO.
010600
010700 01  WS-HEADING-LINE.
010800     05  FILLER                  PIC X(17)
010900                                 VALUE "HEAD-TO-HEAD: ".
011000     05  HDG-PLYR1-NAME          PIC X(20).
011100     05  FILLER                  PIC X(04) VALUE " VS ".
011200     05  HDG-PLYR2-NAME          PIC X(20).
011300     05  FILLER                  PIC X(19) VALUE SPACES.
011400
011500 01  WS-DETAIL-LINES.
011600     05  DTL-MATCHES-LINE.
011700         10  FILLER              PIC X(20) VALUE
011800                                 "MATCHES PLAYED     :".
011900         10  DTL-MATCHES         PIC ZZZZZZ9.
012000         10  FILLER              PIC X(53) VALUE SPACES.
012100     05  DTL-WINS-LINE.
012200         10  FILLER              PIC X(20) VALUE
012300                                 "WINS  P1 / P2 / DRAW:".
012400         10  DTL-P1-WINS         PIC ZZZZZZ9.
012500         10  FILLER              PIC X(01) VALUE SPACE.
012600         10  DTL-P2-WINS         PIC ZZZZZZ9.
012700         10  FILLER              PIC X(01) VALUE SPACE.
012800         10  DTL-DRAWS           PIC ZZZZZZ9.
012900         10  FILLER              PIC X(37) VALUE SPACES.
013000     05  DTL-GOALS-LINE.
013100         10  FILLER              PIC X(20) VALUE
013200                                 "GOALS P1 / P2       :".
013300         10  DTL-P1-GOALS        PIC ZZZZZZZZ9.
013400         10  FILLER              PIC X(01) VALUE SPACE.
013500         10  DTL-P2-GOALS        PIC ZZZZZZZZ9.
013600         10  FILLER              PIC X(33) VALUE SPACES.
013700     05  DTL-RATE-LINE.
013800         10  FILLER              PIC X(20) VALUE
013900                                 "WIN RATE P1 / P2    :".
014000         10  DTL-P1-RATE         PIC 9.9999.
014100         10  FILLER              PIC X(01) VALUE SPACE.
014200         10  DTL-P2-RATE         PIC 9.9999.
014300         10  FILLER              PIC X(47) VALUE SPACES.
014400     05  DTL-AVG-GOALS-LINE.
014500         10  FILLER              PIC X(20) VALUE
014600                                 "AVG GOALS P1 / P2   :".
014700         10  DTL-P1-AVG          PIC 99.9999.
014800         10  FILLER              PIC X(01) VALUE SPACE.
014900         10  DTL-P2-AVG          PIC 99.9999.
015000         10  FILLER              PIC X(44) VALUE SPACES.
015100
015200 PROCEDURE DIVISION.
015300
015400 0000-MAIN-LINE.
015500     PERFORM 1000-INITIALIZE
015600        THRU 1000-INITIALIZE-EXIT
015700
015800     PERFORM 2000-SCAN-MATCHES
015900        THRU 2000-SCAN-MATCHES-EXIT
016000        UNTIL MTCHFIL-EOF
016100
016200     PERFORM 3000-COMPUTE-RATES
016300        THRU 3000-COMPUTE-RATES-EXIT
016400
016500     PERFORM 4000-PRINT-REPORT
016600        THRU 4000-PRINT-REPORT-EXIT
016700
016800     PERFORM 9000-TERMINATE
016900        THRU 9000-TERMINATE-EXIT
017000
017100     STOP RUN.
017200
017300 1000-INITIALIZE.
017400     DISPLAY "HEADHEAD -- PLAYER1-ID: " WITH NO ADVANCING
017500     ACCEPT WS-REQ-PLYR1-ID
017600     DISPLAY "HEADHEAD -- PLAYER2-ID: " WITH NO ADVANCING
017700     ACCEPT WS-REQ-PLYR2-ID
017800
017900     OPEN INPUT  PLAYER-FILE
018000     OPEN INPUT  MATCH-FILE
018100     OPEN OUTPUT REPORT-FILE
018200
018300     MOVE WS-REQ-PLYR1-ID TO PLYR-ID
018400     READ PLAYER-FILE
018500         INVALID KEY
018600             DISPLAY "HEADHEAD -- PLAYER1 NOT FOUND "
018700                     WS-REQ-PLYR1-ID
018800         NOT INVALID KEY
018900             MOVE PLYR-NAME TO WS-REQ-PLYR1-NAME
019000     END-READ
019100
019200     MOVE WS-REQ-PLYR2-ID TO PLYR-ID
019300     READ PLAYER-FILE
019400         INVALID KEY
019500             DISPLAY "HEADHEAD -- PLAYER2 NOT FOUND "
019600                     WS-REQ-PLYR2-ID
019700         NOT INVALID KEY
019800             MOVE PLYR-NAME TO WS-REQ-PLYR2-NAME
019900     END-READ.
020000
020100 1000-INITIALIZE-EXIT.
020200     EXIT.
020300
020400 2000-SCAN-MATCHES.
020500     READ MATCH-FILE
020600         AT END
020700             MOVE 'Y' TO WS-MTCHFIL-EOF-FLG
020800             GO TO 2000-SCAN-MATCHES-EXIT
020900     END-READ
021000
021100     IF MTCH-PLYR1-ID = WS-REQ-PLYR1-ID
021200        AND MTCH-PLYR2-ID = WS-REQ-PLYR2-ID
021300         MOVE MTCH-PLYR1-GOALS TO WS-P1-GOALS-THIS
021400         MOVE MTCH-PLYR2-GOALS TO WS-P2-GOALS-THIS
021500         PERFORM 2500-ACCUMULATE-MATCH
021600            THRU 2500-ACCUMULATE-MATCH-EXIT
021700     ELSE
021800         IF MTCH-PLYR1-ID = WS-REQ-PLYR2-ID
021900            AND MTCH-PLYR2-ID = WS-REQ-PLYR1-ID
022000             MOVE MTCH-PLYR2-GOALS TO WS-P1-GOALS-THIS
022100             MOVE MTCH-PLYR1-GOALS TO WS-P2-GOALS-THIS
022200             PERFORM 2500-ACCUMULATE-MATCH
022300                THRU 2500-ACCUMULATE-MATCH-EXIT
022400         END-IF
022500     END-IF.
022600
022700 2000-SCAN-MATCHES-EXIT.
022800     EXIT.
022900
023000 2500-ACCUMULATE-MATCH.
023100     ADD 1 TO WS-H2H-MATCHES
023200     ADD WS-P1-GOALS-THIS TO WS-H2H-P1-GOALS
023300     ADD WS-P2-GOALS-THIS TO WS-H2H-P2-GOALS
023400
023500     IF WS-P1-GOALS-THIS > WS-P2-GOALS-THIS
023600         ADD 1 TO WS-H2H-P1-WINS
023700     ELSE
023800         IF WS-P1-GOALS-THIS < WS-P2-GOALS-THIS
023900             ADD 1 TO WS-H2H-P2-WINS
024000         ELSE
024100             ADD 1 TO WS-H2H-DRAWS
024200         END-IF
024300     END-IF.
024400
024500 2500-ACCUMULATE-MATCH-EXIT.
024600     EXIT.
024700
024800 3000-COMPUTE-RATES.
024900     IF WS-H2H-MATCHES = ZERO
025000         MOVE ZERO TO WS-P1-WIN-RATE
025100         MOVE ZERO TO WS-P2-WIN-RATE
025200         MOVE ZERO TO WS-P1-AVG-GOALS
025300         MOVE ZERO TO WS-P2-AVG-GOALS
025400     ELSE
025500         COMPUTE WS-P1-WIN-RATE ROUNDED =
025600             WS-H2H-P1-WINS / WS-H2H-MATCHES
025700         COMPUTE WS-P2-WIN-RATE ROUNDED =
025800             WS-H2H-P2-WINS / WS-H2H-MATCHES
025900         COMPUTE WS-P1-AVG-GOALS ROUNDED =
026000             WS-H2H-P1-GOALS / WS-H2H-MATCHES
026100         COMPUTE WS-P2-AVG-GOALS ROUNDED =
026200             WS-H2H-P2-GOALS / WS-H2H-MATCHES
026300     END-IF.
026400
026500 3000-COMPUTE-RATES-EXIT.
026600     EXIT.
026700
026800 4000-PRINT-REPORT.
026900     MOVE WS-REQ-PLYR1-NAME TO HDG-PLYR1-NAME
027000     MOVE WS-REQ-PLYR2-NAME TO HDG-PLYR2-NAME
027100     MOVE WS-HEADING-LINE TO RPT-LINE
027200     WRITE RPT-LINE
027300
027400     MOVE WS-H2H-MATCHES TO DTL-MATCHES
027500     MOVE DTL-MATCHES-LINE TO RPT-LINE
027600     WRITE RPT-LINE
027700
027800     MOVE WS-H2H-P1-WINS TO DTL-P1-WINS
027900     MOVE WS-H2H-P2-WINS TO DTL-P2-WINS
028000     MOVE WS-H2H-DRAWS   TO DTL-DRAWS
028100     MOVE DTL-WINS-LINE TO RPT-LINE
028200     WRITE RPT-LINE
028300
028400     MOVE WS-H2H-P1-GOALS TO DTL-P1-GOALS
028500     MOVE WS-H2H-P2-GOALS TO DTL-P2-GOALS
028600     MOVE DTL-GOALS-LINE TO RPT-LINE
028700     WRITE RPT-LINE
028800
028900     MOVE WS-P1-WIN-RATE TO DTL-P1-RATE
029000     MOVE WS-P2-WIN-RATE TO DTL-P2-RATE
029100     MOVE DTL-RATE-LINE TO RPT-LINE
029200     WRITE RPT-LINE
029300
029400     MOVE WS-P1-AVG-GOALS TO DTL-P1-AVG
029500     MOVE WS-P2-AVG-GOALS TO DTL-P2-AVG
029600     MOVE DTL-AVG-GOALS-LINE TO RPT-LINE
029700     WRITE RPT-LINE.
029800
029900 4000-PRINT-REPORT-EXIT.
030000     EXIT.
030100
030200 9000-TERMINATE.
030300     CLOSE PLAYER-FILE
030400     CLOSE MATCH-FILE
030500     CLOSE REPORT-FILE.
030600
030700 9000-TERMINATE-EXIT.
030800     EXIT.

