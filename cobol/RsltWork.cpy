000100******************************************************************
000200* COPYBOOK   : RSLTWORK                                        *
000300* PURPOSE    : COMMON WORKING-STORAGE FOR THE RIVALRY STATS    *
000400*              BATCH SUITE -- MATCH-RESULT CLASSIFICATION      *
000500*              CONSTANTS, THE LEAGUE POINTS TABLE, AND THE     *
000600*              DATE/NAME WORK-AREA REDEFINITIONS SHARED BY     *
000700*              EVERY PROGRAM IN THE SUITE (MTCHPOST, MTCHAMND, *
000800*              TRNYSTND, HEADHEAD, PLYRSTAT, LEADBRD,          *
000900*              GDBACKPT).  COPY THIS MEMBER INTO WORKING-       *
001000*              STORAGE SECTION -- DO NOT CHANGE FIELD NAMES,    *
001100*              OTHER MEMBERS DEPEND ON THEM.                   *
001200*                                                               *
001300* HISTORY.                                                      *
001400*   1989-02-06  RJT  ORIGINAL MEMBER -- PULLED THE RESULT        *CL89RJT 
001500*                     CLASSIFICATION LOGIC OUT OF MTCHPOST SO    *
001600*                     MTCHAMND COULD SHARE IT WITHOUT DUPLICATING*
001700*                     THE WIN/LOSS/DRAW RULE A SECOND TIME.       *
001800*   1991-07-30  RJT  ADDED WS-RSLT-PTS-TABLE SO THE POINTS RULE   CL91RJT 
001900*                     (3-1-0) LIVES IN ONE PLACE.                 *
002000*   1994-11-02  KLD  ADDED THE DATE-WORK REDEFINE FOR THE         CL94KLD 
002100*                     WINRATE-OVER-TIME BREAK LINES IN PLYRSTAT.  *
002200*   1998-09-14  KLD  Y2K -- WS-RSLT-DATE-CCYY IS FULL 4-DIGIT     CL98KLD 
002300*                     CENTURY/YEAR, NO 2-DIGIT YEAR FIELDS HERE.  *
002400*   2003-05-19  MBP  ADDED WS-RSLT-OPPONENT-CHARS REDEFINE FOR    CL03MBP
002500*                     THE BEST/WORST OPPONENT NAME WORK IN        *
002600*                     PLYRSTAT (REQUEST #4471).                  *
002700*   2009-02-17  DKR  AN OCCURS ITEM CANNOT CARRY A VALUE CLAUSE,  *CL09DKR
002800*                     SO WS-RSLT-PTS-WIN/-DRAW/-LOSS COME UP      *
002900*                     ZERO UNTIL THE CALLING PROGRAM LOADS THEM -*
003000*                     MTCHPOST NOW DOES THIS IN 1000-INITIALIZE  *
003100*                     (REQUEST #5521).  ANY OTHER MEMBER THAT     *
003200*                     ADDS THIS TABLE INTO PLYR-POINTS MUST LOAD  *
003300*                     IT THE SAME WAY BEFORE USING IT.            *
003400*   2009-03-05  DKR  WS-RSLT-OPPONENT-NAME WAS CARRIED FOR YEARS  *CL09DKR
003500*                     WITHOUT A SINGLE MOVE INTO OR OUT OF IT --   *
003600*                     PLYRSTAT WAS PRINTING THE BEST/WORST        *
003700*                     OPPONENT'S BARE PLYR-ID, NOT THE NAME.  NOW  *
003800*                     LOADED FROM A KEYED PLAYER-FILE READ IN      *
003900*                     PLYRSTAT'S 4500-PRINT-SUMMARY (REQUEST       *
004000*                     #5530).  DROPPED THE UNUSED WS-RSLT-        *
004100*                     OPPONENT-CHARS REDEFINE AND THE WS-RSLT-     *
004200*                     RATE-WORK/-4DEC, WS-RSLT-AVG-GOALS-4DEC AND  *
004300*                     WS-RSLT-MISC GROUP -- ALL FIVE SAT UNUSED    *
004400*                     IN EVERY PROGRAM IN THE SUITE; THE AMOUNT-   *
004500*                     DELTA WORK WS-RSLT-MISC WAS MEANT FOR ENDED  *
004600*                     UP LOCAL TO MTCHAMND'S OWN WORKING-STORAGE.  *
004700******************************************************************
004800
004900 01  WS-RSLT-PTS-TABLE.
005000     05  WS-RSLT-PTS-ENTRY       OCCURS 3 TIMES
005100                                  PIC 9(01) COMP.
005200 01  WS-RSLT-PTS-NAMED REDEFINES WS-RSLT-PTS-TABLE.
005300     05  WS-RSLT-PTS-WIN         PIC 9(01) COMP.
005400     05  WS-RSLT-PTS-DRAW        PIC 9(01) COMP.
005500     05  WS-RSLT-PTS-LOSS        PIC 9(01) COMP.
005600
005700 01  WS-RSLT-CLASS-FLAG          PIC X(01) VALUE SPACE.
005800     88  RSLT-IS-WIN                        VALUE 'W'.
005900     88  RSLT-IS-LOSS                       VALUE 'L'.
006000     88  RSLT-IS-DRAW                       VALUE 'D'.
006100
006200 01  WS-RSLT-DATE-WORK           PIC 9(08) VALUE ZEROES.
006300 01  WS-RSLT-DATE-PARTS REDEFINES WS-RSLT-DATE-WORK.
006400     05  WS-RSLT-DATE-CCYY       PIC 9(04).
006500     05  WS-RSLT-DATE-MM         PIC 9(02).
006600     05  WS-RSLT-DATE-DD         PIC 9(02).
006700
006800 01  WS-RSLT-DATE-PRINT.
006900     05  WS-RSLT-DATE-PRT-CCYY   PIC 9(04).
007000     05  FILLER                  PIC X(01) VALUE '-'.
007100     05  WS-RSLT-DATE-PRT-MM     PIC 9(02).
007200     05  FILLER                  PIC X(01) VALUE '-'.
007300     05  WS-RSLT-DATE-PRT-DD     PIC 9(02).
007400
007500 01  WS-RSLT-OPPONENT-NAME       PIC X(20) VALUE SPACES.

