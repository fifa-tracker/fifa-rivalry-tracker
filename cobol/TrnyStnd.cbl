000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    TRNYSTND.
000300 AUTHOR.        R J TILLMAN.
000400 INSTALLATION.  RIVALRY LEAGUE DATA PROCESSING.
000500 DATE-WRITTEN.  1990-04-18.
000600 DATE-COMPILED.
000700 SECURITY.      UNCLASSIFIED -- INTERNAL LEAGUE USE ONLY.
000800******************************************************************
000900* PROGRAM TRNYSTND -- TOURNAMENT STANDINGS BUILDER.             *
001000*                                                                *
001100* PROMPTS FOR A TOURNAMENT-ID, READS THAT TOURNAMENT'S ROSTER   *
001200* FROM THE TOURNAMENT MASTER, SCANS THE MATCH FILE FOR EVERY     *
001300* MATCH TIED TO THAT TOURNAMENT, ACCUMULATES A STANDINGS ROW FOR*
001400* EACH ROSTERED PLAYER (MATCHES, GOALS FOR/AGAINST, W/L/D,      *
001500* POINTS, GOAL DIFFERENCE) AND PRINTS A TABLE SORTED BY POINTS   *
001600* DESCENDING.  ONLY MATCHES BELONGING TO THE REQUESTED           *
001700* TOURNAMENT COUNT; A PLAYER'S ROW SUMS ONLY THE MATCHES IN      *
001800* WHICH THAT PLAYER APPEARS.                                    *
001900*                                                                *
002000* CHANGE LOG.                                                    *
002100*   1990-04-18  RJT  ORIGINAL PROGRAM.                           *CL90RJT 
002200*   1993-08-02  RJT  ROSTER TABLE RAISED FROM 10 TO 20 ENTRIES   *CL93RJT 
002300*                     TO MATCH THE WIDENED TRNY-PLYR-IDS ROSTER. *
002400*   1996-02-20  KLD  ADDED THE BUBBLE SORT ON POINTS -- THE      *CL96KLD 
002500*                     REPORT WAS PRINTING IN ROSTER ORDER, NOT   *
002600*                     STANDINGS ORDER, AND NOBODY NOTICED UNTIL  *
002700*                     THE CHAMPIONSHIP NIGHT PRINTOUT.           *
002800*   1998-09-14  KLD  Y2K REVIEW -- TRNY-START-DATE/END-DATE ARE   CL98KLD 
002900*                     NOT PRINTED BY THIS REPORT, NO CHANGE.      *
003000*   2004-06-30  MBP  PLAYER NAME NOW LOOKED UP FROM PLAYER-FILE   CL04MBP
003100*                     INSTEAD OF PRINTING THE BARE ID (REQUEST    *
003200*                     #3880).                                   *
003300*   2009-02-17  DKR  WS-FOUND-IDX WAS A 2-DIGIT ROSTER-ROW        *CL09DKR
003400*                     INDEX BUT WAS BEING LOADED WITH THE FULL    *
003500*                     8-DIGIT MTCH-PLYR1-ID/MTCH-PLYR2-ID BEFORE  *
003600*                     THE SEARCH, TRUNCATING THE ID AND MISSING   *
003700*                     THE ROSTER ROW FOR ANY REAL PLAYER NUMBER.  *
003800*                     SPLIT OUT A SEPARATELY-SIZED WS-SEARCH-     *
003900*                     PLYR-ID FOR THE LOOKUP KEY (REQUEST #5522). *
004000*   2009-03-05  DKR  1000-INITIALIZE OPENS MATCH-FILE AND         *CL09DKR
004100*                     PLAYER-FILE BEFORE THE TOURNAMENT-ID READ,   *
004200*                     BUT 9000-TERMINATE ONLY CLOSED THEM WHEN     *
004300*                     TRNY-WAS-FOUND -- AN UNKNOWN TOURNAMENT-ID   *
004400*                     LEFT BOTH FILES OPEN AT STOP RUN.  CLOSES    *
004500*                     ARE NOW UNCONDITIONAL, MATCHING THE OPENS    *
004600*                     (REQUEST #5530).                            *
004700******************************************************************
004800
004900 ENVIRONMENT DIVISION.
005000 CONFIGURATION SECTION.
005100 SPECIAL-NAMES.
005200     C01 IS TOP-OF-FORM.
005300
005400 INPUT-OUTPUT SECTION.
005500 FILE-CONTROL.
005600     SELECT TOURNAMENT-FILE ASSIGN TO TRNYFIL
005700            ORGANIZATION IS INDEXED
005800            ACCESS MODE  IS RANDOM
005900            RECORD KEY   IS TRNY-ID
006000            FILE STATUS  IS FS-TRNYFIL.
006100
006200     SELECT MATCH-FILE   ASSIGN TO MTCHFIL
006300            ORGANIZATION IS INDEXED
006400            ACCESS MODE  IS SEQUENTIAL
006500            RECORD KEY   IS MTCH-ID
006600            FILE STATUS  IS FS-MTCHFIL.
006700
006800     SELECT PLAYER-FILE  ASSIGN TO PLYRFIL
006900            ORGANIZATION IS INDEXED
007000            ACCESS MODE  IS RANDOM
007100            RECORD KEY   IS PLYR-ID
007200            FILE STATUS  IS FS-PLYRFIL.
007300
007400     SELECT REPORT-FILE  ASSIGN TO RPTFILE
007500            ORGANIZATION IS LINE SEQUENTIAL
007600            FILE STATUS  IS FS-RPTFILE.
007700
007800 DATA DIVISION.
007900 FILE SECTION.
008000 FD  TOURNAMENT-FILE
008100     LABEL RECORD IS STANDARD.
008200     COPY TRNYMAST.
008300
008400 FD  MATCH-FILE
008500     LABEL RECORD IS STANDARD.
008600     COPY MTCHTRNS.
008700
008800 FD  PLAYER-FILE
008900     LABEL RECORD IS STANDARD.
009000     COPY PLYRMAST.
009100
009200 FD  REPORT-FILE
009300     LABEL RECORD IS OMITTED.
009400 01  RPT-LINE                    PIC X(80).
009500
009600 WORKING-STORAGE SECTION.
009700     COPY RSLTWORK.
009800
009900 77  FS-TRNYFIL                  PIC X(02) VALUE SPACES.
010000 77  FS-MTCHFIL                  PIC X(02) VALUE SPACES.
010100 77  FS-PLYRFIL                  PIC X(02) VALUE SPACES.
010200 77  FS-RPTFILE                  PIC X(02) VALUE SPACES.
010300
010400 01  WS-SWITCHES.
010500     05  WS-MTCHFIL-EOF-FLG      PIC X(01) VALUE 'N'.
010600         88  MTCHFIL-EOF                    VALUE 'Y'.
010700     05  WS-TRNY-FOUND-FLG       PIC X(01) VALUE 'N'.
010800         88  TRNY-WAS-FOUND                  VALUE 'Y'.
010900
011000 01  WS-REQUEST.
011100     05  WS-REQ-TRNY-ID          PIC 9(08) VALUE ZERO.
011200
011300 01  WS-ROW-COUNT                PIC 9(02) COMP VALUE ZERO.
011400 01  WS-SCAN-MATCH-CNT           PIC 9(07) COMP VALUE ZERO.
011500 01  WS-SEARCH-PLYR-ID           PIC 9(08) VALUE ZERO.
011600
011700 01  WS-STND-TABLE.
011800     05  WS-STND-ROW             OCCURS 1 TO 20 TIMES
011900                                  DEPENDING ON WS-ROW-COUNT
012000                                  INDEXED BY IDX-STND-ROW,
012100                                              IDX-STND-SORT-I,
012200                                              IDX-STND-SORT-J.
012300         10  WS-STND-PLYR-ID      PIC 9(08).
012400         10  WS-STND-PLYR-NAME    PIC X(20).
012500         10  WS-STND-MATCHES      PIC 9(04) COMP.
012600         10  WS-STND-GOALS-FOR    PIC 9(05) COMP.
012700         10  WS-STND-GOALS-AGN    PIC 9(05) COMP.
012800         10  WS-STND-WINS         PIC 9(04) COMP.
012900         10  WS-STND-LOSSES       PIC 9(04) COMP.
013000         10  WS-STND-DRAWS        PIC 9(04) COMP.
013100         10  WS-STND-POINTS       PIC 9(05) COMP.
013200         10  WS-STND-GOAL-DIFF    PIC S9(05) COMP.
013300
013400 01  WS-SWAP-ROW.
013500     05  WS-SWAP-PLYR-ID          PIC 9(08).
013600     05  WS-SWAP-PLYR-NAME        PIC X(20).
013700     05  WS-SWAP-MATCHES          PIC 9(04) COMP.
013800     05  WS-SWAP-GOALS-FOR        PIC 9(05) COMP.
013900     05  WS-SWAP-GOALS-AGN        PIC 9(05) COMP.
014000     05  WS-SWAP-WINS             PIC 9(04) COMP.
014100     05  WS-SWAP-LOSSES           PIC 9(04) COMP.
014200     05  WS-SWAP-DRAWS            PIC 9(04) COMP.
014300     05  WS-SWAP-POINTS           PIC 9(05) COMP.
014400     05  WS-SWAP-GOAL-DIFF        PIC S9(05) COMP.
014500
014600 01  WS-SIDE-WORK.
014700     05  WS-SIDE-SCORED           PIC 9(02) VALUE ZERO.
014800     05  WS-SIDE-CONCEDED         PIC 9(02) VALUE ZERO.
014900
015000 01  WS-HEADING-LINE.
015100     05  FILLER                   PIC X(20)
015200                                  VALUE "TOURNAMENT STANDINGS".
015300     05  FILLER                   PIC X(02) VALUE SPACES.
015400     05  HDG-TRNY-NAME            PIC X(30).
015500     05  FILLER                   PIC X(28) VALUE SPACES.
015600
015700 01  WS-COLUMN-LINE.
015800     05  FILLER PIC X(04) VALUE "RANK".
015900     05  FILLER PIC X(01) VALUE SPACE.
016000     05  FILLER PIC X(20) VALUE "PLAYER-NAME".
016100     05  FILLER PIC X(05) VALUE "  MP".
016200     05  FILLER PIC X(05) VALUE "   W".
016300     05  FILLER PIC X(05) VALUE "   D".
016400     05  FILLER PIC X(05) VALUE "   L".
016500     05  FILLER PIC X(06) VALUE "   GF".
016600     05  FILLER PIC X(06) VALUE "   GA".
016700     05  FILLER PIC X(06) VALUE "   GD".
016800     05  FILLER PIC X(07) VALUE "  PTS".
016900
017000 01  WS-DETAIL-LINE.
017100     05  DTL-RANK                 PIC Z9.
017200     05  FILLER                   PIC X(01) VALUE SPACE.
017300     05  DTL-PLYR-NAME            PIC X(20).
017400     05  DTL-MP                   PIC ZZZ9.
017500     05  FILLER                   PIC X(01) VALUE SPACE.
017600     05  DTL-W                    PIC ZZZ9.
017700     05  FILLER                   PIC X(01) VALUE SPACE.
017800     05  DTL-D                    PIC ZZZ9.
017900     05  FILLER                   PIC X(01) VALUE SPACE.
018000     05  DTL-L                    PIC ZZZ9.
018100     05  FILLER                   PIC X(01) VALUE SPACE.
018200     05  DTL-GF                   PIC ZZZZ9.
018300     05  FILLER                   PIC X(01) VALUE SPACE.
018400     05  DTL-GA                   PIC ZZZZ9.
018500     05  FILLER                   PIC X(01) VALUE SPACE.
018600     05  DTL-GD                   PIC -ZZZZ9.
018700     05  FILLER                   PIC X(01) VALUE SPACE.
018800     05  DTL-PTS                  PIC ZZZZ9.
018900
019000 01  WS-TRAILER-LINE.
019100     05  FILLER                   PIC X(17)
019200                                  VALUE "MATCHES RECORDED:".
019300     05  FILLER                   PIC X(01) VALUE SPACE.
019400     05  TRL-MATCH-CNT            PIC ZZZZZZ9.
019500     05  FILLER                   PIC X(55) VALUE SPACES.
019600
019700 PROCEDURE DIVISION.
019800
019900 0000-MAIN-LINE.
020000     PERFORM 1000-INITIALIZE
020100        THRU 1000-INITIALIZE-EXIT
020200
020300     IF TRNY-WAS-FOUND
020400         PERFORM 2000-LOAD-ROSTER
020500            THRU 2000-LOAD-ROSTER-EXIT
020600
020700         PERFORM 2500-SCAN-MATCHES
020800            THRU 2500-SCAN-MATCHES-EXIT
020900            UNTIL MTCHFIL-EOF
021000
021100         PERFORM 3000-SORT-STANDINGS
021200            THRU 3000-SORT-STANDINGS-EXIT
021300
021400         PERFORM 4000-PRINT-STANDINGS
021500            THRU 4000-PRINT-STANDINGS-EXIT
021600     END-IF
021700
021800     PERFORM 9000-TERMINATE
021900        THRU 9000-TERMINATE-EXIT
022000
022100     STOP RUN.
022200
022300 1000-INITIALIZE.
022400     DISPLAY "TRNYSTND -- TOURNAMENT-ID TO REPORT: "
022500             WITH NO ADVANCING
022600     ACCEPT WS-REQ-TRNY-ID
022700
022800     OPEN INPUT  TOURNAMENT-FILE
022900     OPEN INPUT  MATCH-FILE
023000     OPEN INPUT  PLAYER-FILE
023100     OPEN OUTPUT REPORT-FILE
023200
023300     MOVE WS-REQ-TRNY-ID TO TRNY-ID
023400     READ TOURNAMENT-FILE
023500         INVALID KEY
023600             DISPLAY "TRNYSTND -- TOURNAMENT NOT FOUND "
023700                     WS-REQ-TRNY-ID
023800             GO TO 1000-INITIALIZE-EXIT
023900     END-READ
024000
024100     MOVE 'Y' TO WS-TRNY-FOUND-FLG.
024200
024300 1000-INITIALIZE-EXIT.
024400     EXIT.
024500
024600 2000-LOAD-ROSTER.
024700     MOVE ZERO TO WS-ROW-COUNT
024800     PERFORM 2050-LOAD-ONE-PLAYER
024900        THRU 2050-LOAD-ONE-PLAYER-EXIT
025000        VARYING IDX-STND-ROW FROM 1 BY 1
025100        UNTIL IDX-STND-ROW > TRNY-PLYR-COUNT.
025200
025300 2000-LOAD-ROSTER-EXIT.
025400     EXIT.
025500
025600 2050-LOAD-ONE-PLAYER.
025700     ADD 1 TO WS-ROW-COUNT
025800     MOVE TRNY-PLYR-IDS (IDX-STND-ROW)
025900       TO WS-STND-PLYR-ID (IDX-STND-ROW)
026000     MOVE SPACES TO WS-STND-PLYR-NAME (IDX-STND-ROW)
026100     MOVE ZERO TO WS-STND-MATCHES   (IDX-STND-ROW)
026200     MOVE ZERO TO WS-STND-GOALS-FOR (IDX-STND-ROW)
026300     MOVE ZERO TO WS-STND-GOALS-AGN (IDX-STND-ROW)
026400     MOVE ZERO TO WS-STND-WINS      (IDX-STND-ROW)
026500     MOVE ZERO TO WS-STND-LOSSES    (IDX-STND-ROW)
026600     MOVE ZERO TO WS-STND-DRAWS     (IDX-STND-ROW)
026700     MOVE ZERO TO WS-STND-POINTS    (IDX-STND-ROW)
026800     MOVE ZERO TO WS-STND-GOAL-DIFF (IDX-STND-ROW)
026900
027000     MOVE TRNY-PLYR-IDS (IDX-STND-ROW) TO PLYR-ID
027100     READ PLAYER-FILE
027200         INVALID KEY
027300             DISPLAY "TRNYSTND -- ROSTER PLAYER NOT FOUND "
027400                     PLYR-ID
027500         NOT INVALID KEY
027600             MOVE PLYR-NAME TO WS-STND-PLYR-NAME (IDX-STND-ROW)
027700     END-READ.
027800
027900 2050-LOAD-ONE-PLAYER-EXIT.
028000     EXIT.
028100
028200 2500-SCAN-MATCHES.
028300     READ MATCH-FILE
028400         AT END
028500             MOVE 'Y' TO WS-MTCHFIL-EOF-FLG
028600             GO TO 2500-SCAN-MATCHES-EXIT
028700     END-READ
028800
028900     IF MTCH-TOURN-ID NOT = WS-REQ-TRNY-ID
029000         GO TO 2500-SCAN-MATCHES-EXIT
029100     END-IF
029200
029300     ADD 1 TO WS-SCAN-MATCH-CNT
029400
029500     MOVE MTCH-PLYR1-GOALS TO WS-SIDE-SCORED
029600     MOVE MTCH-PLYR2-GOALS TO WS-SIDE-CONCEDED
029700     MOVE MTCH-PLYR1-ID TO WS-SEARCH-PLYR-ID
029800     PERFORM 2650-SEARCH-AND-POST
029900        THRU 2650-SEARCH-AND-POST-EXIT
030000
030100     MOVE MTCH-PLYR2-GOALS TO WS-SIDE-SCORED
030200     MOVE MTCH-PLYR1-GOALS TO WS-SIDE-CONCEDED
030300     MOVE MTCH-PLYR2-ID TO WS-SEARCH-PLYR-ID
030400     PERFORM 2650-SEARCH-AND-POST
030500        THRU 2650-SEARCH-AND-POST-EXIT.
030600
030700 2500-SCAN-MATCHES-EXIT.
030800     EXIT.
030900
031000 2650-SEARCH-AND-POST.
031100     SET IDX-STND-ROW TO 1
031200     SEARCH WS-STND-ROW
031300         AT END
031400             DISPLAY "TRNYSTND -- MATCH PLAYER NOT ON ROSTER "
031500                     WS-SEARCH-PLYR-ID
031600         WHEN WS-STND-PLYR-ID (IDX-STND-ROW) = WS-SEARCH-PLYR-ID
031700             ADD 1 TO WS-STND-MATCHES (IDX-STND-ROW)
031800             ADD WS-SIDE-SCORED   TO
031900                 WS-STND-GOALS-FOR (IDX-STND-ROW)
032000             ADD WS-SIDE-CONCEDED TO
032100                 WS-STND-GOALS-AGN (IDX-STND-ROW)
032200             COMPUTE WS-STND-GOAL-DIFF (IDX-STND-ROW) =
032300                 WS-STND-GOALS-FOR (IDX-STND-ROW) -
032400                 WS-STND-GOALS-AGN (IDX-STND-ROW)
032500             IF WS-SIDE-SCORED > WS-SIDE-CONCEDED
032600                 ADD 1 TO WS-STND-WINS (IDX-STND-ROW)
032700             ELSE
032800                 IF WS-SIDE-SCORED < WS-SIDE-CONCEDED
032900                     ADD 1 TO WS-STND-LOSSES (IDX-STND-ROW)
033000                 ELSE
033100                     ADD 1 TO WS-STND-DRAWS (IDX-STND-ROW)
033200                 END-IF
033300             END-IF
033400             COMPUTE WS-STND-POINTS (IDX-STND-ROW) =
033500                 (3 * WS-STND-WINS (IDX-STND-ROW)) +
033600                 WS-STND-DRAWS (IDX-STND-ROW)
033700     END-SEARCH.
033800
033900 2650-SEARCH-AND-POST-EXIT.
034000     EXIT.
034100
034200 3000-SORT-STANDINGS.
034300     PERFORM 3050-BUBBLE-PASS
034400        THRU 3050-BUBBLE-PASS-EXIT
034500        VARYING IDX-STND-SORT-I FROM 1 BY 1
034600        UNTIL IDX-STND-SORT-I > WS-ROW-COUNT.
034700
034800 3000-SORT-STANDINGS-EXIT.
034900     EXIT.
035000
035100 3050-BUBBLE-PASS.
035200     PERFORM 3100-BUBBLE-COMPARE
035300        THRU 3100-BUBBLE-COMPARE-EXIT
035400        VARYING IDX-STND-SORT-J FROM 1 BY 1
035500        UNTIL IDX-STND-SORT-J > WS-ROW-COUNT - 1.
035600
035700 3050-BUBBLE-PASS-EXIT.
035800     EXIT.
035900
036000 3100-BUBBLE-COMPARE.
036100     SET IDX-STND-ROW TO IDX-STND-SORT-J
036200     IF WS-STND-POINTS (IDX-STND-SORT-J) <
036300        WS-STND-POINTS (IDX-STND-SORT-J + 1)
036400         MOVE WS-STND-ROW (IDX-STND-SORT-J)   TO WS-SWAP-ROW
036500         MOVE WS-STND-ROW (IDX-STND-SORT-J + 1)
036600           TO WS-STND-ROW (IDX-STND-SORT-J)
036700         MOVE WS-SWAP-ROW TO WS-STND-ROW (IDX-STND-SORT-J + 1)
036800     END-IF.
036900
037000 3100-BUBBLE-COMPARE-EXIT.
037100     EXIT.
037200
037300 4000-PRINT-STANDINGS.
037400     MOVE SPACES TO WS-HEADING-LINE
037500     MOVE TRNY-NAME TO HDG-TRNY-NAME
037600     MOVE WS-HEADING-LINE TO RPT-LINE
037700     WRITE RPT-LINE
037800
037900     MOVE WS-COLUMN-LINE TO RPT-LINE
038000     WRITE RPT-LINE
038100
038200     PERFORM 4100-PRINT-ONE-ROW
038300        THRU 4100-PRINT-ONE-ROW-EXIT
038400        VARYING IDX-STND-ROW FROM 1 BY 1
038500        UNTIL IDX-STND-ROW > WS-ROW-COUNT
038600
038700     MOVE WS-SCAN-MATCH-CNT TO TRL-MATCH-CNT
038800     MOVE WS-TRAILER-LINE TO RPT-LINE
038900     WRITE RPT-LINE.
039000
039100 4000-PRINT-STANDINGS-EXIT.
039200     EXIT.
039300
039400 4100-PRINT-ONE-ROW.
039500     MOVE IDX-STND-ROW TO DTL-RANK
039600     MOVE WS-STND-PLYR-NAME (IDX-STND-ROW) TO DTL-PLYR-NAME
039700     MOVE WS-STND-MATCHES   (IDX-STND-ROW) TO DTL-MP
039800     MOVE WS-STND-WINS      (IDX-STND-ROW) TO DTL-W
039900     MOVE WS-STND-DRAWS     (IDX-STND-ROW) TO DTL-D
040000     MOVE WS-STND-LOSSES    (IDX-STND-ROW) TO DTL-L
040100     MOVE WS-STND-GOALS-FOR (IDX-STND-ROW) TO DTL-GF
040200     MOVE WS-STND-GOALS-AGN (IDX-STND-ROW) TO DTL-GA
040300     MOVE WS-STND-GOAL-DIFF (IDX-STND-ROW) TO DTL-GD
040400     MOVE WS-STND-POINTS    (IDX-STND-ROW) TO DTL-PTS
040500     MOVE WS-DETAIL-LINE TO RPT-LINE
040600     WRITE RPT-LINE.
040700
040800 4100-PRINT-ONE-ROW-EXIT.
040900     EXIT.
041000
041100 9000-TERMINATE.
041200     CLOSE MATCH-FILE
041300     CLOSE PLAYER-FILE
041400     CLOSE TOURNAMENT-FILE
041500     CLOSE REPORT-FILE.
041600
041700 9000-TERMINATE-EXIT.
041800     EXIT.

